000100*----------------------------------------------------------------
000200*    LAYOUT DEL MAESTRO DE CLIENTES (CU-REG)
000300*    INCLUYE LA LISTA NEGRA PERSONAL (HASTA 50 FREELANCERS) Y LA
000400*    TABLA DE EMPLEOS ACTIVOS (HASTA 10, LA GRAMATICA DE
000500*    COMANDOS SOLO USA 0 O 1 POR VEZ - SE DEJA CON HOLGURA).
000600*    SE COPIA DOS VECES EN GIGMATCH IGUAL QUE FR-REG/FR-TAB-ROW.
000700*----------------------------------------------------------------
000800 01  CU-REG.
000900     03 CU-ID                     PIC X(10).
001000     03 CU-TOTAL-SPENT            PIC 9(09).
001100     03 CU-LOYALTY-PENALTY        PIC 9(09).
001200     03 CU-LOYALTY-TIER           PIC X(08).
001300         88 CU-TIER-BRONZE                  VALUE 'BRONZE'.
001400         88 CU-TIER-SILVER                  VALUE 'SILVER'.
001500         88 CU-TIER-GOLD                    VALUE 'GOLD'.
001600         88 CU-TIER-PLATINUM                VALUE 'PLATINUM'.
001700     03 CU-TOTAL-EMPLOYMENTS      PIC 9(07).
001800     03 CU-BLACKLIST-COUNT        PIC 9(03).
001900     03 CU-BLACKLIST-GROUP.
002000         05 CU-BLACKLIST-TABLE    PIC X(10) OCCURS 50 TIMES.
002100*----------------------------------------------------------------
002200*    VISTA PLANA DE LA LISTA NEGRA, PARA PODER LIMPIARLA DE UN
002300*    SOLO MOVE EN VEZ DE RECORRERLA POSICION POR POSICION
002400*    (VER 21000-REGISTER-CUSTOMER).
002500*----------------------------------------------------------------
002600     03 CU-BLACKLIST-FLAT REDEFINES CU-BLACKLIST-GROUP.
002700         05 CU-BLACKLIST-RAW      PIC X(500).
002800     03 CU-EMPLOY-COUNT           PIC 9(03).
002900     03 CU-EMPLOY-GROUP.
003000         05 CU-EMPLOY-TABLE       PIC X(10) OCCURS 10 TIMES.
003100*----------------------------------------------------------------
003200*    VISTA PLANA DE LOS EMPLEOS ACTIVOS, MISMO MOTIVO QUE ARRIBA.
003300*----------------------------------------------------------------
003400     03 CU-EMPLOY-FLAT REDEFINES CU-EMPLOY-GROUP.
003500         05 CU-EMPLOY-RAW         PIC X(100).
003600     03 FILLER                    PIC X(20).
