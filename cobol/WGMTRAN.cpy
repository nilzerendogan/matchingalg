000100*----------------------------------------------------------------
000200*    LAYOUT DEL COMANDO DE TRANSACCION YA PARTIDO EN PALABRAS
000300*    TR-OPERATION ES LA PRIMERA PALABRA DE LA LINEA, TR-ARG-1 A
000400*    TR-ARG-8 SON LOS ARGUMENTOS POSICIONALES QUE LE SIGUEN,
000500*    SEPARADOS POR BLANCOS.  EL SIGNIFICADO DE CADA ARGUMENTO
000600*    DEPENDE DE TR-OPERATION (VER PARRAFOS 21000 EN ADELANTE).
000700*----------------------------------------------------------------
000800 01  TR-REG.
000900     03 TR-OPERATION               PIC X(20).
001000     03 TR-ARG-1                   PIC X(15).
001100     03 TR-ARG-2                   PIC X(15).
001200     03 TR-ARG-3                   PIC X(15).
001300     03 TR-ARG-4                   PIC X(15).
001400     03 TR-ARG-5                   PIC X(15).
001500     03 TR-ARG-6                   PIC X(15).
001600     03 TR-ARG-7                   PIC X(15).
001700     03 TR-ARG-8                   PIC X(15).
001800     03 FILLER                     PIC X(05).
