000100*----------------------------------------------------------------
000200*    AREA DE COMUNICACION CON LA RUTINA CANCELA
000300*    USADA SOLO PARA ERRORES FATALES DE E/S (OPEN/CLOSE/READ DE
000400*    LOS ARCHIVOS DEL BATCH) - LOS RECHAZOS DE REGLA DE NEGOCIO
000500*    (COMANDO INVALIDO, ID INEXISTENTE, ETC.) NO SON FATALES Y
000600*    SE RESUELVEN EN EL PROPIO GIGMATCH SIN LLAMAR A CANCELA.
000700*----------------------------------------------------------------
000800 01  WCANCELA.
000900     03 WCANCELA-PROGRAMA         PIC X(20).
001000     03 WCANCELA-PARRAFO          PIC X(30).
001100     03 WCANCELA-RECURSO          PIC X(09).
001200     03 WCANCELA-OPERACION        PIC X(12).
001300     03 WCANCELA-CODRET           PIC X(04).
001400     03 WCANCELA-MENSAJE          PIC X(60).
001500     03 FILLER                    PIC X(05).
