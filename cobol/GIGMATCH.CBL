000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID. GIGMATCH.
000400 AUTHOR. RAUL FIGUEROA.
000500 INSTALLATION. DEPTO. DE SISTEMAS - GIGMATCH PRO.
000600 DATE-WRITTEN. 15/03/1991.
000700 DATE-COMPILED.
000800 SECURITY. USO INTERNO - SOLO PERSONAL AUTORIZADO.
000900*-----------------------------------------------------------
001000* ESTE PROGRAMA CORRE EL MOTOR DE EMPAREJAMIENTO Y LIQUIDACION
001100* DE GIGMATCH PRO.  LEE EL ARCHIVO DE COMANDOS (TRANLOG) LINEA
001200* POR LINEA, DESPACHA CADA COMANDO A SU RUTINA DE NEGOCIO Y
001300* ESCRIBE EL RESULTADO EN EL ARCHIVO RESULTADO.
001400*
001500* LOS MAESTROS DE FREELANCERS Y DE CLIENTES, LA TABLA FIJA DE
001600* PERFILES DE SERVICIO, LOS POOLS DE CANDIDATOS POR SERVICIO Y
001700* LA COLA DE CAMBIOS DE SERVICIO PENDIENTES SE MANTIENEN TODOS
001800* EN MEMORIA (WORKING-STORAGE) DURANTE LA CORRIDA; NO QUEDAN
001900* GRABADOS EN DISCO AL TERMINAR EL BATCH.
002000*
002100* COMANDOS RECONOCIDOS (PRIMERA PALABRA DE CADA LINEA):
002200*    REGISTER_CUSTOMER     REGISTER_FREELANCER
002300*    EMPLOY_FREELANCER     REQUEST_JOB
002400*    COMPLETE_AND_RATE     CANCEL_BY_CUSTOMER
002500*    CANCEL_BY_FREELANCER  BLACKLIST
002600*    UNBLACKLIST           CHANGE_SERVICE
002700*    SIMULATE_MONTH        QUERY_FREELANCER
002800*    QUERY_CUSTOMER        UPDATE_SKILL
002900*
003000* CUALQUIER ERROR AL PROCESAR UN COMANDO (DATO INVALIDO, ID
003100* INEXISTENTE, REGLA DE NEGOCIO INCUMPLIDA) NO ES FATAL PARA EL
003200* BATCH; SE ESCRIBE UNA LINEA DE ERROR EN RESULTADO Y SE SIGUE
003300* CON EL PROXIMO COMANDO.  SOLO LOS ERRORES DE E/S DE ARCHIVO
003400* (OPEN/CLOSE/READ/WRITE DE TRANLOG O RESULTADO) SON FATALES Y
003500* TERMINAN LA CORRIDA VIA LA RUTINA CANCELA.
003600*-----------------------------------------------------------
003700* HISTORIA DE CAMBIOS
003800*-----------------------------------------------------------
003900*DATE-WRITTEN   15/03/1991  R.FIGUEROA   ALTA DEL PROGRAMA        GMC0010
004000*               22/03/1991  R.FIGUEROA   REQ-0091 ALTA/CONSULTA   GMC0020
004100*               02/04/1991  R.FIGUEROA   REQ-0104 EMPLEO Y CANCEL.GMC0030
004200*               19/04/1991  M.ACOSTA     REQ-0137 POOLS POR SERV. GMC0040
004300*               30/04/1991  M.ACOSTA     REQ-0142 RATING Y PAGO   GMC0050
004400*               14/05/1991  M.ACOSTA     REQ-0150 BLACKLIST PERS. GMC0060
004500*               29/05/1991  R.FIGUEROA   REQ-0168 SIMULATE_MONTH  GMC0070
004600*               11/06/1991  R.FIGUEROA   REQ-0171 COLA DE CAMBIO  GMC0080
004700*                                        DE SERVICIO              GMC0090
004800*               03/09/1992  M.ACOSTA     REQ-0288 AJUSTE FORMULA  GMC0100
004900*                                        DE COMPOSITE (BURNOUT)   GMC0110
005000*               21/01/1993  R.FIGUEROA   REQ-0305 TOPE DE GANANCIAGMC0120
005100*                                        DE SKILL EN 100          GMC0130
005200*               08/07/1994  M.ACOSTA     REQ-0361 BAN DE PLATAFORMGMC0140
005300*                                        POR 5 CANCELACIONES/MES  GMC0150
005400*               17/11/1995  R.FIGUEROA   REQ-0402 REDONDEO RATING GMC0160
005500*                                        A 4 DECIMALES INTERNOS   GMC0170
005600*               26/02/1998  M.ACOSTA     REQ-0455 AJUSTE UMBRALES GMC0180
005700*                                        DE TIER DE FIDELIDAD     GMC0190
005800*               09/11/1998  R.FIGUEROA   REQ-0470 Y2K - FECHAS DELGMC0200
005900*                                        SISTEMA A 4 DIGITOS DE   GMC0210
006000*                                        ANIO EN TODA EL PROGRAMA GMC0220
006100*               15/01/1999  R.FIGUEROA   REQ-0471 Y2K - VERIF.    GMC0230
006200*                                        FINAL DE CAMPOS DE FECHA GMC0240
006300*               30/06/2001  C.VERA       REQ-0519 CORRIGE DESC.   GMC0250
006400*                                        DE TIER PLATINUM MAL     GMC0260
006500*                                        APLICADO EN LA ORDEN 4   GMC0270
006600*               14/02/2003  C.VERA       REQ-0560 TOPE DE 8       GMC0280
006700*                                        ARGUMENTOS POR COMANDO   GMC0290
006800*               05/08/2006  C.VERA       REQ-0612 VALIDACION DE   GMC0300
006900*                                        PRECIO Y SKILLS AL ALTA  GMC0310
007000*               19/10/2010  J.SOSA       REQ-0701 POOL AMPLIADO   GMC0320
007100*                                        A 500 FREELANCERS/SERV.  GMC0330
007200*               03/04/2014  J.SOSA       REQ-0738 PASA TR-OPERA.  GMC0340
007300*                                        A MAYUSCULA ANTES DEL    GMC0350
007400*                                        EVALUATE DE 20100, NO    GMC0360
007500*                                        RECONOCIA LOS COMANDOS   GMC0370
007600*                                        DEL TRANLOG EN MINUSCULA GMC0380
007700*-----------------------------------------------------------
007800
007900 ENVIRONMENT DIVISION.
008000*--------------------
008100
008200 CONFIGURATION SECTION.
008300*---------------------
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM.
008600
008700 INPUT-OUTPUT SECTION.
008800*--------------------
008900
009000 FILE-CONTROL.
009100*------------
009200
009300     SELECT TRANLOG           ASSIGN       TO TRANLOG
009400                               ORGANIZATION IS LINE SEQUENTIAL
009500                               FILE STATUS  IS FS-TRANLOG.
009600
009700     SELECT RESULTADO         ASSIGN       TO RESULTADO
009800                               ORGANIZATION IS LINE SEQUENTIAL
009900                               FILE STATUS  IS FS-RESULTADO.
010000
010100
010200 DATA DIVISION.
010300*-------------
010400
010500 FILE SECTION.
010600*------------
010700
010800 FD  TRANLOG
010900     RECORDING MODE IS F
011000     BLOCK 0.
011100 01  REG-TRANLOG-FD                PIC  X(200).
011200
011300
011400 FD  RESULTADO
011500     RECORDING MODE IS F
011600     BLOCK 0.
011700 01  REG-RESULTADO-FD              PIC  X(200).
011800
011900
012000 WORKING-STORAGE SECTION.
012100*-----------------------
012200 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'GIGMATCH'.
012300
012400 77  FS-TRANLOG                    PIC  X(02) VALUE ' '.
012500     88 88-FS-TRANLOG-OK                      VALUE '00'.
012600     88 88-FS-TRANLOG-EOF                     VALUE '10'.
012700
012800 77  WS-OPEN-TRANLOG                PIC  X     VALUE 'N'.
012900     88 88-OPEN-TRANLOG-SI                    VALUE 'S'.
013000     88 88-OPEN-TRANLOG-NO                    VALUE 'N'.
013100
013200 77  FS-RESULTADO                  PIC  X(02) VALUE ' '.
013300     88 88-FS-RESULTADO-OK                    VALUE '00'.
013400
013500 77  WS-OPEN-RESULTADO              PIC  X     VALUE 'N'.
013600     88 88-OPEN-RESULTADO-SI                  VALUE 'S'.
013700     88 88-OPEN-RESULTADO-NO                  VALUE 'N'.
013800
013900 77  WS-LEIDOS-TRANLOG              PIC  9(07) COMP VALUE 0.
014000 77  WS-GRABADOS-RESULTADO          PIC  9(07) COMP VALUE 0.
014100 77  WS-CANT-ERRORES                PIC  9(07) COMP VALUE 0.
014200
014300 77  WS-PARRAFO                     PIC  X(50) VALUE ' '.
014400 77  WS-MJE-ERROR                   PIC  X(80) VALUE ' '.
014500 77  WS-COMANDO-ERROR                PIC  X     VALUE 'N'.
014600     88 88-COMANDO-ERROR-SI                    VALUE 'S'.
014700     88 88-COMANDO-ERROR-NO                    VALUE 'N'.
014800
014900*----------------------------------------------------------------
015000* LINEA DE ENTRADA SUELTA (ANTES DE PARTIRLA EN PALABRAS) Y
015100* CONTADORES DE POSICION USADOS POR LA PARTICION CON UNSTRING.
015200*----------------------------------------------------------------
015300 01  WS-LINEA-ENTRADA               PIC  X(200).
015400 77  WS-PUNTERO                     PIC  9(03) COMP VALUE 1.
015500 77  WS-CANT-ARGS                   PIC  9(02) COMP VALUE 0.
015600
015700*----------------------------------------------------------------
015800* AREA DE TRABAJO PARA CONVERTIR UN ARGUMENTO ALFANUMERICO A
015900* NUMERO.  SI TRAE LETRAS O ESTA EN BLANCO, WS-ARG-ES-NUM QUEDA
016000* EN 'N' Y LA RUTINA QUE LO LLAMO DEBE RECHAZAR EL COMANDO.
016100*----------------------------------------------------------------
016200 01  WS-ARG-BUFFER.
016300     03 WS-ARG-TEXTO                PIC  X(15) JUSTIFIED RIGHT.
016400     03 FILLER                      PIC  X(05).
016500 01  WS-ARG-NUM-R REDEFINES WS-ARG-BUFFER.
016600     03 WS-ARG-NUM-ED               PIC  9(15).
016700     03 FILLER                      PIC  X(05).
016800 77  WS-ARG-VALOR                   PIC  S9(07) COMP VALUE 0.
016900 77  WS-ARG-ES-NUM                  PIC  X      VALUE 'N'.
017000     88 88-ARG-ES-NUM-SI                        VALUE 'S'.
017100     88 88-ARG-ES-NUM-NO                        VALUE 'N'.
017200
017300*----------------------------------------------------------------
017400* EDICION DE IMPORTES Y RATING PARA ARMAR LAS LINEAS DE SALIDA.
017500*----------------------------------------------------------------
017600 77  WS-IMPORTE-ED                  PIC  ---------9.
017700 77  WS-RATING-1-DEC                PIC  9(01)V9(01).
017800 77  WS-RATING-ED                   PIC  9.9.
017900 77  WS-COMPOSITE-ED                PIC  -------9.
018000 77  WS-CONTADOR-ED                 PIC  -------9.
018100*----------------------------------------------------------------
018200* REQ-0739 ACHIQUE DE BLANCOS DE LOS CAMPOS EDITADOS ARRIBA,
018300* ANTES DE METERLOS EN UN STRING DE MENSAJE (20950-ACHICO-
018400* BLANCOS-NUM).
018500*----------------------------------------------------------------
018600 01  WS-NUM-TXT-AREA.
018700     03 WS-NUM-TXT-ED               PIC  X(10).
018800     03 WS-NUM-TXT-SALIDA           PIC  X(10).
018900     03 WS-COMPOSITE-TXT            PIC  X(10).
019000     03 WS-NUM-TXT-BLANCOS          PIC  9(02) COMP.
019100     03 FILLER                      PIC  X(05).
019200
019300*----------------------------------------------------------------
019400* LINEA DE SALIDA.  SE ARMA EN WS-LINEA-SALIDA Y SE GRABA CON
019500* 21000-WRITE-RESULTADO.
019600*----------------------------------------------------------------
019700 01  WS-LINEA-SALIDA                 PIC  X(200).
019800
019900*----------------------------------------------------------------
020000* DEFINICION DEL COMANDO YA PARTIDO EN PALABRAS.
020100*----------------------------------------------------------------
020200 COPY WGMTRAN.
020300
020400*----------------------------------------------------------------
020500* MAESTRO DE FREELANCERS: AREA DE TRABAJO SUELTA (ALTA/CONSULTA)
020600* Y TABLA EN MEMORIA ORDENADA POR FR-ID (SEARCH ALL).
020700*----------------------------------------------------------------
020800 COPY WGMFREE.
020900
021000 01  WT-FR-CONTROL.
021100     03 WT-FR-MAX-OCCURS           PIC 9(03) COMP VALUE 500.
021200     03 WT-FR-ULTIMO-CARGADO       PIC 9(03) COMP VALUE ZERO.
021300     03 WT-FR-HUBO-CAMBIO          PIC X(01) VALUE 'N'.
021400         88 FR-HUBO-CAMBIO-SI                 VALUE 'Y'.
021500         88 FR-HUBO-CAMBIO-NO                 VALUE 'N'.
021600     03 FILLER                     PIC X(05).
021700
021800*----------------------------------------------------------------
021900* VECTOR TEMPORAL USADO COMO BUFFER DE INTERCAMBIO AL BURBUJEAR
022000* WT-FR-TABLA, IGUAL QUE WT-VXV-VECTOR-TEMP DE TSTVTA01.
022100*----------------------------------------------------------------
022200 COPY WGMFREE REPLACING FR-REG BY WT-FR-VECTOR-TEMP.
022300
022400 01  WT-FR-TABLA.
022500     03 WT-FR-FILA OCCURS 500 TIMES
022600                   ASCENDING KEY IS FR-ID IN WT-FR-FILA
022700                   INDEXED BY IDX-FR.
022800        COPY WGMFREE REPLACING FR-REG BY FR-TAB-ROW.
022900
023000*----------------------------------------------------------------
023100* MAESTRO DE CLIENTES: AREA DE TRABAJO SUELTA Y TABLA ORDENADA
023200* POR CU-ID (SEARCH ALL), CON BLACKLIST/EMPLEOS ANIDADOS.
023300*----------------------------------------------------------------
023400 COPY WGMCUST.
023500
023600 01  WT-CU-CONTROL.
023700     03 WT-CU-MAX-OCCURS           PIC 9(03) COMP VALUE 500.
023800     03 WT-CU-ULTIMO-CARGADO       PIC 9(03) COMP VALUE ZERO.
023900     03 WT-CU-HUBO-CAMBIO          PIC X(01) VALUE 'N'.
024000         88 CU-HUBO-CAMBIO-SI                 VALUE 'Y'.
024100         88 CU-HUBO-CAMBIO-NO                 VALUE 'N'.
024200     03 FILLER                     PIC X(05).
024300
024400*----------------------------------------------------------------
024500* VECTOR TEMPORAL USADO COMO BUFFER DE INTERCAMBIO AL BURBUJEAR
024600* WT-CU-TABLA.
024700*----------------------------------------------------------------
024800 COPY WGMCUST REPLACING CU-REG BY WT-CU-VECTOR-TEMP.
024900
025000 01  WT-CU-TABLA.
025100     03 WT-CU-FILA OCCURS 500 TIMES
025200                   ASCENDING KEY IS CU-ID IN WT-CU-FILA
025300                   INDEXED BY IDX-CU.
025400        COPY WGMCUST REPLACING CU-REG BY CU-TAB-ROW.
025500
025600*----------------------------------------------------------------
025700* TABLA FIJA DE PERFILES DE SERVICIO (10 FILAS, CONSTANTE).
025800*----------------------------------------------------------------
025900 COPY WGMSVCP.
026000
026100*----------------------------------------------------------------
026200* COLA DE CAMBIOS DE SERVICIO PENDIENTES (SE APLICA RECIEN AL
026300* CORRER SIMULATE_MONTH).
026400*----------------------------------------------------------------
026500 COPY WGMQUE.
026600
026700 01  WT-SC-TABLA.
026800     03 WT-SC-FILA OCCURS 500 TIMES
026900                   INDEXED BY IDX-SC.
027000        COPY WGMQUE REPLACING SC-REG BY SC-TAB-ROW.
027100
027200*----------------------------------------------------------------
027300* POOLS DE CANDIDATOS POR SERVICIO.
027400*----------------------------------------------------------------
027500 COPY WGMPOOL.
027600
027700*----------------------------------------------------------------
027800* AREAS DE TRABAJO DE LAS RUTINAS DE NEGOCIO (COMPOSITE SCORE,
027900* RATING, PAGO, GANANCIA DE SKILL, ETC.) - SE REUSAN DE COMANDO
028000* A COMANDO, SE INICIALIZAN AL EMPEZAR CADA RUTINA QUE LAS USA.
028100*----------------------------------------------------------------
028200 01  WS-SCORE-AREA.
028300     03 WS-SC-SUMA-PONDERADA        PIC S9(07)     COMP VALUE 0.
028400     03 WS-SC-RELIAB-FRAC           PIC S9(01)V9(6) COMP VALUE 0.
028500     03 WS-SC-BURNOUT-PENALTY       PIC S9(05)     COMP VALUE 0.
028600     03 WS-SC-COMPUESTO-DEC         PIC S9(05)V9(4) COMP VALUE 0.
028700     03 WS-SC-COMPUESTO-ENTERO      PIC S9(07)     COMP VALUE 0.
028800     03 WS-SC-RESTO                 PIC S9(05)V9(4) COMP VALUE 0.
028900     03 WS-SC-JOBS-TOTAL            PIC 9(05)      COMP VALUE 0.
029000     03 FILLER                      PIC X(05).
029100
029200 01  WS-RATING-AREA.
029300     03 WS-RT-N                     PIC 9(07) COMP VALUE 0.
029400     03 WS-RT-OBSERVADO-X10000      PIC S9(09) COMP VALUE 0.
029500     03 FILLER                      PIC X(05).
029600
029700 01  WS-PAGO-AREA.
029800     03 WS-PG-DESCUENTO-PCT         PIC 9(03) COMP VALUE 0.
029900     03 WS-PG-PAGO                  PIC 9(07) COMP VALUE 0.
030000     03 WS-CU-GASTO-EFECTIVO        PIC 9(09) COMP VALUE 0.
030100     03 FILLER                      PIC X(05).
030200
030300 01  WS-SKILL-RANK-AREA.
030400     03 WS-SR-PESO OCCURS 5 TIMES    PIC 9(03) COMP.
030500     03 WS-SR-ORDEN OCCURS 5 TIMES   PIC 9(01) COMP.
030600     03 WS-SR-USADO OCCURS 5 TIMES   PIC X(01).
030700*----------------------------------------------------------------
030800* VISTA PLANA DE LOS 5 INDICADORES, PARA LIMPIARLOS DE UN SOLO
030900* MOVE AL EMPEZAR A RANKEAR LAS SKILLS DE UN FREELANCER.
031000*----------------------------------------------------------------
031100     03 WS-SR-USADO-FLAT REDEFINES WS-SR-USADO PIC X(05).
031200     03 IDX-SR-I                     PIC 9(01) COMP.
031300     03 IDX-SR-J                     PIC 9(01) COMP.
031400     03 WS-SR-MEJOR-PESO             PIC 9(03) COMP.
031500     03 WS-SR-MEJOR-POS              PIC 9(01) COMP.
031600     03 FILLER                       PIC X(05).
031700
031800*----------------------------------------------------------------
031900* LISTA TEMPORAL DE CANDIDATOS ELEGIBLES ARMADA POR REQUEST_JOB
032000* AL RECORRER EL POOL DE UN SERVICIO (HASTA WT-PL-MAX-ENTRADAS).
032100*----------------------------------------------------------------
032200 01  WS-CAND-LIST.
032300     03 WS-CAND-ID OCCURS 500 TIMES     PIC X(10).
032400     03 FILLER                          PIC X(05).
032500*----------------------------------------------------------------
032600* VISTA PLANA DE LA LISTA, PARA PODER LIMPIARLA DE UN SOLO MOVE
032700* EN VEZ DE RECORRERLA POSICION POR POSICION.
032800*----------------------------------------------------------------
032900 01  WS-CAND-LIST-FLAT REDEFINES WS-CAND-LIST.
033000     03 WS-CAND-LIST-RAW             PIC X(5005).
033100
033200*----------------------------------------------------------------
033300* SUBINDICES Y BANDERAS DE USO GENERAL.
033400*----------------------------------------------------------------
033500 77  IDX-GEN                        PIC 9(03) COMP VALUE 0.
033600 77  WS-ENCONTRADO                  PIC X(01) VALUE 'N'.
033700     88 88-ENCONTRADO-SI                       VALUE 'Y'.
033800     88 88-ENCONTRADO-NO                        VALUE 'N'.
033900 77  WS-BUSCO-ID                    PIC X(10) VALUE SPACES.
034000 77  WS-POSICION                    PIC 9(03) COMP VALUE 0.
034100 77  WS-TOP-K                       PIC 9(03) COMP VALUE 0.
034200 77  WS-CANT-MOSTRADOS               PIC 9(03) COMP VALUE 0.
034300 77  WS-YESNO                       PIC X(03) VALUE SPACES.
034400 77  WS-FR-BURNOUT-VIEJO            PIC X(01) VALUE SPACE.
034500
034600*----------------------------------------------------------------
034700* DEFINICION DE COPY WORKING DE LA RUTINA DE CANCELACION.
034800*----------------------------------------------------------------
034900 COPY WCANCELA.
035000
035100 PROCEDURE DIVISION.
035200*------------------
035300
035400 00000-CUERPO-PRINCIPAL.
035500*-----------------------
035600
035700     PERFORM 10000-INICIO.
035800
035900     PERFORM 20000-PROCESO
036000       UNTIL 88-FS-TRANLOG-EOF.
036100
036200     PERFORM 30000-FINALIZO.
036300
036400     STOP RUN.
036500
036600 10000-INICIO.
036700*-------------
036800
036900     INITIALIZE WCANCELA.
037000     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
037100
037200     PERFORM 10050-CARGO-PERFILES-SERVICIO.
037300
037400     PERFORM 10100-ABRO-ARCHIVOS.
037500
037600     PERFORM 11000-READ-TRANLOG.
037700
037800 FIN-10000.
037900     EXIT.
038000
038100 10050-CARGO-PERFILES-SERVICIO.
038200*------------------------------
038300*    LA TABLA DE PERFILES YA VIENE CARGADA POR LOS VALUE DE
038400*    WS-SP-TABLA-R (COPY WGMSVCP); AQUI SOLO SE INICIALIZAN LOS
038500*    POOLS DE CANDIDATOS, UNO POR SERVICIO, EN EL MISMO ORDEN.
038600*------------------------------
038700
038800     PERFORM 10060-INICIALIZO-UN-POOL
038900               VARYING IDX-GEN FROM 1 BY 1
039000               UNTIL IDX-GEN > WT-PL-CANT-SERVICIOS.
039100
039200 FIN-10050.
039300     EXIT.
039400
039500 10060-INICIALIZO-UN-POOL.
039600*------------------------
039700
039800     MOVE SP-SERVICE (IDX-GEN)     TO PL-SERVICE (IDX-GEN).
039900     MOVE ZERO                     TO PL-ULTIMO-CARGADO (IDX-GEN).
040000
040100 FIN-10060.
040200     EXIT.
040300
040400 10100-ABRO-ARCHIVOS.
040500*-------------------
040600
040700     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
040800
040900     OPEN INPUT   TRANLOG.
041000
041100     EVALUATE FS-TRANLOG
041200         WHEN '00'
041300              SET 88-OPEN-TRANLOG-SI  TO TRUE
041400
041500         WHEN OTHER
041600              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
041700              MOVE 'TRANLOG '        TO WCANCELA-RECURSO
041800              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
041900              MOVE FS-TRANLOG        TO WCANCELA-CODRET
042000              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
042100              PERFORM 99999-CANCELO
042200
042300     END-EVALUATE.
042400
042500
042600     OPEN OUTPUT RESULTADO.
042700
042800     EVALUATE FS-RESULTADO
042900         WHEN '00'
043000              SET 88-OPEN-RESULTADO-SI TO TRUE
043100
043200         WHEN OTHER
043300              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
043400              MOVE 'RESULTADO'       TO WCANCELA-RECURSO
043500              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
043600              MOVE FS-RESULTADO      TO WCANCELA-CODRET
043700              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
043800              PERFORM 99999-CANCELO
043900
044000     END-EVALUATE.
044100
044200 FIN-10100.
044300     EXIT.
044400
044500 11000-READ-TRANLOG.
044600*-------------------
044700
044800     MOVE '11000-READ-TRANLOG'      TO WS-PARRAFO.
044900
045000     READ TRANLOG   INTO WS-LINEA-ENTRADA.
045100
045200     EVALUATE TRUE
045300         WHEN 88-FS-TRANLOG-OK
045400              ADD 1                  TO WS-LEIDOS-TRANLOG
045500
045600         WHEN 88-FS-TRANLOG-EOF
045700              CONTINUE
045800
045900         WHEN OTHER
046000              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
046100              MOVE 'TRANLOG'         TO WCANCELA-RECURSO
046200              MOVE 'READ'            TO WCANCELA-OPERACION
046300              MOVE FS-TRANLOG        TO WCANCELA-CODRET
046400              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
046500              PERFORM 99999-CANCELO
046600
046700     END-EVALUATE.
046800
046900 FIN-11000.
047000     EXIT.
047100
047200 20000-PROCESO.
047300*-------------
047400
047500     IF NOT 88-FS-TRANLOG-EOF
047600        PERFORM 20050-PARSEO-COMANDO
047700        IF WS-CANT-ARGS > 0
047800        OR TR-OPERATION NOT = SPACES
047900           PERFORM 20100-DESPACHO-COMANDO
048000        END-IF
048100        PERFORM 11000-READ-TRANLOG
048200     END-IF.
048300
048400 FIN-20000.
048500     EXIT.
048600
048700 20050-PARSEO-COMANDO.
048800*---------------------
048900*    PARTE LA LINEA EN PALABRAS SEPARADAS POR BLANCOS.  LA
049000*    PRIMERA PALABRA ES LA OPERACION, LAS SIGUIENTES SON LOS
049100*    ARGUMENTOS POSICIONALES (HASTA 8, REQ-0560).
049200*---------------------
049300
049400     INITIALIZE TR-REG.
049500     MOVE ZERO                  TO WS-CANT-ARGS.
049600
049700     UNSTRING WS-LINEA-ENTRADA DELIMITED BY ALL SPACE
049800              INTO TR-OPERATION
049900                   TR-ARG-1 TR-ARG-2 TR-ARG-3 TR-ARG-4
050000                   TR-ARG-5 TR-ARG-6 TR-ARG-7 TR-ARG-8
050100              TALLYING IN WS-CANT-ARGS.
050200*    REQ-0738 LA OPERACION LLEGA TAL CUAL ESTA EN EL ARCHIVO DE
050300*    ENTRADA (MINUSCULA, SEGUN EL FORMATO DEL TRANLOG) - SE PASA
050400*    A MAYUSCULA ACA PARA QUE EL EVALUATE DE 20100 LA RECONOZCA,
050500*    EN VEZ DE EXIGIRLE AL OPERADOR QUE TIPEE LOS COMANDOS EN
050600*    MAYUSCULA.
050700     INSPECT TR-OPERATION CONVERTING
050800             'abcdefghijklmnopqrstuvwxyz'
050900          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
051000
051100     IF WS-CANT-ARGS > 0
051200        SUBTRACT 1               FROM WS-CANT-ARGS
051300     END-IF.
051400
051500 FIN-20050.
051600     EXIT.
051700
051800 20100-DESPACHO-COMANDO.
051900*-----------------------
052000
052100     MOVE SPACES                TO WS-MJE-ERROR.
052200     MOVE SPACES                TO WS-LINEA-SALIDA.
052300     SET 88-COMANDO-ERROR-NO    TO TRUE.
052400
052500     EVALUATE TR-OPERATION
052600         WHEN 'REGISTER_CUSTOMER'
052700              PERFORM 21000-REGISTER-CUSTOMER
052800         WHEN 'REGISTER_FREELANCER'
052900              PERFORM 21100-REGISTER-FREELANCER
053000         WHEN 'EMPLOY_FREELANCER'
053100              PERFORM 21200-EMPLOY-FREELANCER
053200         WHEN 'REQUEST_JOB'
053300              PERFORM 21300-REQUEST-JOB
053400         WHEN 'COMPLETE_AND_RATE'
053500              PERFORM 21400-COMPLETE-AND-RATE
053600         WHEN 'CANCEL_BY_CUSTOMER'
053700              PERFORM 21500-CANCEL-BY-CUSTOMER
053800         WHEN 'CANCEL_BY_FREELANCER'
053900              PERFORM 21600-CANCEL-BY-FREELANCER
054000         WHEN 'BLACKLIST'
054100              PERFORM 21700-BLACKLIST
054200         WHEN 'UNBLACKLIST'
054300              PERFORM 21710-UNBLACKLIST
054400         WHEN 'CHANGE_SERVICE'
054500              PERFORM 21800-CHANGE-SERVICE
054600         WHEN 'SIMULATE_MONTH'
054700              PERFORM 22000-SIMULATE-MONTH
054800         WHEN 'QUERY_FREELANCER'
054900              PERFORM 21900-QUERY-FREELANCER
055000         WHEN 'QUERY_CUSTOMER'
055100              PERFORM 21910-QUERY-CUSTOMER
055200         WHEN 'UPDATE_SKILL'
055300              PERFORM 22900-UPDATE-SKILL
055400         WHEN OTHER
055500              SET 88-COMANDO-ERROR-SI TO TRUE
055600     END-EVALUATE.
055700
055800     IF 88-COMANDO-ERROR-SI
055900        MOVE SPACES              TO WS-LINEA-SALIDA
056000        STRING 'Error processing command: '
056100               WS-LINEA-ENTRADA
056200               DELIMITED BY SIZE
056300               INTO WS-LINEA-SALIDA
056400        END-STRING
056500        ADD 1                    TO WS-CANT-ERRORES
056600        PERFORM 20900-WRITE-RESULTADO
056700     END-IF.
056800
056900 FIN-20100.
057000     EXIT.
057100
057200 20900-WRITE-RESULTADO.
057300*----------------------
057400*    GRABA UNA LINEA DE WS-LINEA-SALIDA EN EL ARCHIVO RESULTADO.
057500*    LAS RUTINAS QUE ARMAN VARIAS LINEAS (REQUEST_JOB,
057600*    SIMULATE_MONTH) LLAMAN A ESTE PARRAFO UNA VEZ POR LINEA.
057700*----------------------
057800
057900     MOVE '20900-WRITE-RESULTADO' TO WS-PARRAFO.
058000
058100     WRITE REG-RESULTADO-FD       FROM WS-LINEA-SALIDA.
058200
058300     EVALUATE FS-RESULTADO
058400         WHEN '00'
058500              ADD 1              TO WS-GRABADOS-RESULTADO
058600
058700         WHEN OTHER
058800              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
058900              MOVE 'RESULTADO'       TO WCANCELA-RECURSO
059000              MOVE 'WRITE'           TO WCANCELA-OPERACION
059100              MOVE FS-RESULTADO      TO WCANCELA-CODRET
059200              MOVE WS-LINEA-SALIDA   TO WCANCELA-MENSAJE
059300              PERFORM 99999-CANCELO
059400
059500     END-EVALUATE.
059600
059700 FIN-20900.
059800     EXIT.
059900
060000 20950-ACHICO-BLANCOS-NUM.
060100*--------------------------
060200*    REQ-0739 LOS CAMPOS EDITADOS CON SIGNO FLOTANTE (WS-IMPORTE-
060300*    ED, WS-COMPOSITE-ED, WS-CONTADOR-ED) TRAEN BLANCOS A LA
060400*    IZQUIERDA CUANDO EL VALOR ES CHICO, Y EL STRING DELIMITED BY
060500*    SIZE LOS COPIA TAL CUAL ADENTRO DEL MENSAJE DE SALIDA.  EL
060600*    LLAMADOR DEJA EL CAMPO EDITADO EN WS-NUM-TXT-ED (MOVIENDOLO
060700*    AHI SIN IMPORTAR SU PIC ORIGINAL) Y ESTE PARRAFO DEVUELVE EL
060800*    VALOR SIN LOS BLANCOS DE LA IZQUIERDA EN WS-NUM-TXT-SALIDA,
060900*    LISTO PARA CONCATENAR CON DELIMITED BY SPACE.  LOS REPORTES
061000*    COLUMNARES (COMO LOS DE TSTVTA01) PUEDEN DEJAR LOS BLANCOS,
061100*    ESTE PARRAFO ES SOLO PARA LINEAS DE MENSAJE CONCATENADAS.
061200*--------------------------
061300
061400     MOVE ZERO                  TO WS-NUM-TXT-BLANCOS.
061500     MOVE SPACES                TO WS-NUM-TXT-SALIDA.
061600
061700     INSPECT WS-NUM-TXT-ED      TALLYING WS-NUM-TXT-BLANCOS
061800                                FOR LEADING SPACE.
061900
062000     IF WS-NUM-TXT-BLANCOS < 10
062100        MOVE WS-NUM-TXT-ED (WS-NUM-TXT-BLANCOS + 1 : 10 -
062200             WS-NUM-TXT-BLANCOS)    TO WS-NUM-TXT-SALIDA
062300     END-IF.
062400
062500 FIN-20950.
062600     EXIT.
062700
062800 21000-REGISTER-CUSTOMER.
062900*------------------------
063000*    register_customer <id>
063100*------------------------
063200
063300     MOVE TR-ARG-1                 TO WS-BUSCO-ID.
063400     PERFORM 23900-BUSCO-FREELANCER.
063500     IF 88-ENCONTRADO-NO
063600        PERFORM 23901-BUSCO-CUSTOMER
063700     END-IF.
063800
063900     IF 88-ENCONTRADO-SI
064000     OR WT-CU-ULTIMO-CARGADO = WT-CU-MAX-OCCURS
064100        SET 88-COMANDO-ERROR-SI    TO TRUE
064200     ELSE
064300        ADD 1                      TO WT-CU-ULTIMO-CARGADO
064400        SET IDX-CU TO WT-CU-ULTIMO-CARGADO
064500        INITIALIZE CU-TAB-ROW (IDX-CU)
064600        MOVE TR-ARG-1              TO CU-ID (IDX-CU)
064700        MOVE 'BRONZE'               TO CU-LOYALTY-TIER (IDX-CU)
064800        PERFORM 23903-ORDENO-CUSTOMERS
064900        MOVE SPACES                TO WS-LINEA-SALIDA
065000        STRING 'registered customer '
065100               TR-ARG-1 DELIMITED BY SPACE
065200               INTO WS-LINEA-SALIDA
065300        END-STRING
065400        PERFORM 20900-WRITE-RESULTADO
065500     END-IF.
065600
065700 FIN-21000.
065800     EXIT.
065900
066000 21100-REGISTER-FREELANCER.
066100*--------------------------
066200*    register_freelancer <id> <service> <price> <T> <C> <R> <E> <A>
066300*--------------------------
066400
066500     PERFORM 21110-VALIDO-FREELANCER.
066600
066700     IF 88-COMANDO-ERROR-NO
066800        PERFORM 21120-INSERTO-FREELANCER
066900        MOVE SPACES                TO WS-LINEA-SALIDA
067000        STRING 'registered freelancer '
067100               TR-ARG-1 DELIMITED BY SPACE
067200               INTO WS-LINEA-SALIDA
067300        END-STRING
067400        PERFORM 20900-WRITE-RESULTADO
067500     END-IF.
067600
067700 FIN-21100.
067800     EXIT.
067900
068000 21110-VALIDO-FREELANCER.
068100*------------------------
068200
068300     SET 88-COMANDO-ERROR-NO       TO TRUE.
068400
068500     MOVE TR-ARG-1                 TO WS-BUSCO-ID.
068600     PERFORM 23900-BUSCO-FREELANCER.
068700     IF 88-ENCONTRADO-NO
068800        PERFORM 23901-BUSCO-CUSTOMER
068900     END-IF.
069000     IF 88-ENCONTRADO-SI
069100        SET 88-COMANDO-ERROR-SI    TO TRUE
069200     END-IF.
069300
069400     IF 88-COMANDO-ERROR-NO
069500        SET 88-ENCONTRADO-NO       TO TRUE
069600        SET IDX-SP TO 1
069700        SEARCH ALL WS-SP-FILA
069800           AT END
069900              SET 88-COMANDO-ERROR-SI TO TRUE
070000           WHEN SP-SERVICE (IDX-SP) = TR-ARG-2
070100              SET 88-ENCONTRADO-SI    TO TRUE
070200        END-SEARCH
070300     END-IF.
070400
070500     IF 88-COMANDO-ERROR-NO
070600        MOVE TR-ARG-3              TO WS-ARG-TEXTO
070700        PERFORM 23920-CONVIERTO-ARG-NUMERICO
070800        IF 88-ARG-ES-NUM-NO
070900        OR WS-ARG-VALOR NOT > 0
071000           SET 88-COMANDO-ERROR-SI TO TRUE
071100        END-IF
071200     END-IF.
071300
071400     IF 88-COMANDO-ERROR-NO
071500        PERFORM 21115-VALIDO-UN-SKILL
071600                  VARYING IDX-GEN FROM 4 BY 1 UNTIL IDX-GEN > 8
071700     END-IF.
071800
071900 FIN-21110.
072000     EXIT.
072100
072200 21115-VALIDO-UN-SKILL.
072300*------------------------
072400
072500     EVALUATE IDX-GEN
072600        WHEN 4 MOVE TR-ARG-4 TO WS-ARG-TEXTO
072700        WHEN 5 MOVE TR-ARG-5 TO WS-ARG-TEXTO
072800        WHEN 6 MOVE TR-ARG-6 TO WS-ARG-TEXTO
072900        WHEN 7 MOVE TR-ARG-7 TO WS-ARG-TEXTO
073000        WHEN 8 MOVE TR-ARG-8 TO WS-ARG-TEXTO
073100     END-EVALUATE.
073200     PERFORM 23920-CONVIERTO-ARG-NUMERICO.
073300     IF 88-ARG-ES-NUM-NO
073400     OR WS-ARG-VALOR < 0
073500     OR WS-ARG-VALOR > 100
073600        SET 88-COMANDO-ERROR-SI TO TRUE
073700     END-IF.
073800
073900 FIN-21115.
074000     EXIT.
074100
074200 21120-INSERTO-FREELANCER.
074300*-------------------------
074400*    DA DE ALTA AL FREELANCER EN EL MAESTRO Y LO INSERTA EN EL
074500*    POOL DE CANDIDATOS DE SU SERVICIO CON SCORE RECIEN CALCULADO.
074600*-------------------------
074700
074800     ADD 1                         TO WT-FR-ULTIMO-CARGADO.
074900     SET IDX-FR TO WT-FR-ULTIMO-CARGADO.
075000     INITIALIZE FR-TAB-ROW (IDX-FR).
075100     MOVE TR-ARG-1                 TO FR-ID (IDX-FR).
075200     MOVE TR-ARG-2                 TO FR-SERVICE (IDX-FR).
075300
075400     MOVE TR-ARG-3                 TO WS-ARG-TEXTO.
075500     PERFORM 23920-CONVIERTO-ARG-NUMERICO.
075600     MOVE WS-ARG-VALOR             TO FR-PRICE (IDX-FR).
075700
075800     MOVE TR-ARG-4                 TO WS-ARG-TEXTO.
075900     PERFORM 23920-CONVIERTO-ARG-NUMERICO.
076000     MOVE WS-ARG-VALOR             TO FR-SKILL-T (IDX-FR).
076100
076200     MOVE TR-ARG-5                 TO WS-ARG-TEXTO.
076300     PERFORM 23920-CONVIERTO-ARG-NUMERICO.
076400     MOVE WS-ARG-VALOR             TO FR-SKILL-C (IDX-FR).
076500
076600     MOVE TR-ARG-6                 TO WS-ARG-TEXTO.
076700     PERFORM 23920-CONVIERTO-ARG-NUMERICO.
076800     MOVE WS-ARG-VALOR             TO FR-SKILL-R (IDX-FR).
076900
077000     MOVE TR-ARG-7                 TO WS-ARG-TEXTO.
077100     PERFORM 23920-CONVIERTO-ARG-NUMERICO.
077200     MOVE WS-ARG-VALOR             TO FR-SKILL-E (IDX-FR).
077300
077400     MOVE TR-ARG-8                 TO WS-ARG-TEXTO.
077500     PERFORM 23920-CONVIERTO-ARG-NUMERICO.
077600     MOVE WS-ARG-VALOR             TO FR-SKILL-A (IDX-FR).
077700
077800     PERFORM 23650-RECALCULO-TOTAL-SKILL.
077900
078000     MOVE 5.0000                   TO FR-AVG-RATING (IDX-FR).
078100     SET FR-AVAILABLE-SI (IDX-FR)  TO TRUE.
078200     SET FR-BURNOUT-NO (IDX-FR)    TO TRUE.
078300     SET FR-BANNED-NO (IDX-FR)     TO TRUE.
078400
078500     PERFORM 23902-ORDENO-FREELANCERS.
078600
078700     MOVE IDX-FR                  TO WS-POSICION.
078800     PERFORM 23000-CALCULO-COMPOSITE.
078900     PERFORM 23100-INSERTO-EN-POOL.
079000
079100 FIN-21120.
079200     EXIT.
079300
079400 23000-CALCULO-COMPOSITE.
079500*------------------------
079600*    CALCULA EL COMPOSITE SCORE DEL FREELANCER FR-TAB-ROW
079700*    (WS-POSICION) PARA SU SERVICIO ACTUAL Y LO GUARDA EN
079800*    FR-LAST-COMPOSITE-SCORE Y EN WS-SC-COMPUESTO-ENTERO.
079900*    FORMULA (REQ-0288): COMPOSITE =
080000*       FLOOR( 5500 * SKILLSCORE  + 2500 * RATINGSCORE
080100*            + 2000 * RELIABSCORE - 4500 (SI BURNOUT) )
080200*    DONDE SKILLSCORE = SUMAPONDERADA / 10000 (LOS PESOS DE
080300*    WS-SP-FILA SUMAN SIEMPRE 100 POR SERVICIO).
080400*------------------------
080500
080600     SET IDX-SP TO 1.
080700     SEARCH ALL WS-SP-FILA
080800         AT END
080900              CONTINUE
081000         WHEN SP-SERVICE (IDX-SP) = FR-SERVICE (WS-POSICION)
081100              CONTINUE
081200     END-SEARCH.
081300
081400     COMPUTE WS-SC-SUMA-PONDERADA =
081500             FR-SKILL-T (WS-POSICION) * SP-WEIGHT-T (IDX-SP)
081600           + FR-SKILL-C (WS-POSICION) * SP-WEIGHT-C (IDX-SP)
081700           + FR-SKILL-R (WS-POSICION) * SP-WEIGHT-R (IDX-SP)
081800           + FR-SKILL-E (WS-POSICION) * SP-WEIGHT-E (IDX-SP)
081900           + FR-SKILL-A (WS-POSICION) * SP-WEIGHT-A (IDX-SP).
082000
082100     COMPUTE WS-SC-JOBS-TOTAL =
082200             FR-COMPLETED-JOBS (WS-POSICION)
082300           + FR-CANCELLED-JOBS (WS-POSICION).
082400
082500     IF WS-SC-JOBS-TOTAL = 0
082600        MOVE 1                    TO WS-SC-RELIAB-FRAC
082700     ELSE
082800        COMPUTE WS-SC-RELIAB-FRAC ROUNDED =
082900                1 - (FR-CANCELLED-JOBS (WS-POSICION) /
083000                     WS-SC-JOBS-TOTAL)
083100     END-IF.
083200
083300     IF FR-BURNOUT-SI (WS-POSICION)
083400        MOVE 4500                 TO WS-SC-BURNOUT-PENALTY
083500     ELSE
083600        MOVE 0                    TO WS-SC-BURNOUT-PENALTY
083700     END-IF.
083800
083900     COMPUTE WS-SC-COMPUESTO-DEC ROUNDED =
084000             (5500 * WS-SC-SUMA-PONDERADA / 10000)
084100           + (2500 * FR-AVG-RATING (WS-POSICION) / 5)
084200           + (2000 * WS-SC-RELIAB-FRAC)
084300           -  WS-SC-BURNOUT-PENALTY.
084400
084500     MOVE WS-SC-COMPUESTO-DEC      TO WS-SC-COMPUESTO-ENTERO.
084600
084700     IF WS-SC-COMPUESTO-DEC < 0
084800        COMPUTE WS-SC-RESTO = WS-SC-COMPUESTO-DEC
084900                             - WS-SC-COMPUESTO-ENTERO
085000        IF WS-SC-RESTO NOT = 0
085100           SUBTRACT 1             FROM WS-SC-COMPUESTO-ENTERO
085200        END-IF
085300     END-IF.
085400
085500     MOVE WS-SC-COMPUESTO-ENTERO   TO
085600          FR-LAST-COMPOSITE-SCORE (WS-POSICION).
085700
085800 FIN-23000.
085900     EXIT.
086000
086100 23100-INSERTO-EN-POOL.
086200*----------------------
086300*    INSERTA AL FREELANCER FR-ID (WS-POSICION) EN EL POOL DE SU
086400*    SERVICIO, AL FINAL, Y REORDENA POR COMPOSITE DESCENDENTE
086500*    (Y POR ID ASCENDENTE A IGUALDAD DE SCORE) CON EL MISMO
086600*    MECANISMO DE INCORPORO/ORDENO DE LA WT-VXV-TABLA.
086700*----------------------
086800
086900     PERFORM 23110-BUSCO-FILA-POOL.
087000
087100     IF PL-ULTIMO-CARGADO (IDX-PL-SERV) < WT-PL-MAX-ENTRADAS
087200        ADD 1 TO PL-ULTIMO-CARGADO (IDX-PL-SERV)
087300        SET IDX-PL-ENT TO PL-ULTIMO-CARGADO (IDX-PL-SERV)
087400        MOVE FR-ID (WS-POSICION)
087500          TO PL-FREELANCER-ID (IDX-PL-SERV, IDX-PL-ENT)
087600        MOVE WS-SC-COMPUESTO-ENTERO
087700          TO PL-COMPOSITE (IDX-PL-SERV, IDX-PL-ENT)
087800        PERFORM 23120-ORDENO-POOL
087900     END-IF.
088000
088100 FIN-23100.
088200     EXIT.
088300
088400 23110-BUSCO-FILA-POOL.
088500*----------------------
088600*    UBICA EN IDX-PL-SERV LA FILA DEL POOL CORRESPONDIENTE AL
088700*    SERVICIO DE FR-TAB-ROW (WS-POSICION).  LOS 10 SERVICIOS SON
088800*    FIJOS Y ESTAN EN EL MISMO ORDEN QUE WS-SP-TABLA, ASI QUE SE
088900*    RECORRE LA TABLA CHICA SECUENCIALMENTE.
089000*----------------------
089100
089200     SET IDX-PL-SERV TO 1.
089300     SET 88-ENCONTRADO-NO          TO TRUE.
089400     PERFORM 23111-COMPARO-SERVICIO-POOL
089500               VARYING IDX-PL-SERV FROM 1 BY 1
089600               UNTIL IDX-PL-SERV > WT-PL-CANT-SERVICIOS
089700                  OR 88-ENCONTRADO-SI.
089800     IF 88-ENCONTRADO-SI
089900        SUBTRACT 1                FROM IDX-PL-SERV
090000     END-IF.
090100
090200 FIN-23110.
090300     EXIT.
090400
090500 23111-COMPARO-SERVICIO-POOL.
090600*----------------------------
090700
090800     IF PL-SERVICE (IDX-PL-SERV) = FR-SERVICE (WS-POSICION)
090900        SET 88-ENCONTRADO-SI   TO TRUE
091000     END-IF.
091100
091200 FIN-23111.
091300     EXIT.
091400
091500 23120-ORDENO-POOL.
091600*------------------
091700*    BURBUJEO DE LA FILA DEL POOL IDX-PL-SERV, IGUAL TECNICA QUE
091800*    20220-ORDENO-TABLA-VXV, PERO LA CLAVE DE ORDEN ES COMPOSITE
091900*    DESCENDENTE Y, A IGUALDAD, FREELANCER-ID ASCENDENTE.
092000*------------------
092100
092200     SET PL-HUBO-CAMBIO-SI         TO TRUE.
092300
092400     PERFORM 23121-PASADA-DE-POOL UNTIL PL-HUBO-CAMBIO-NO.
092500
092600 FIN-23120.
092700     EXIT.
092800
092900 23121-PASADA-DE-POOL.
093000*--------------------
093100
093200     SET PL-HUBO-CAMBIO-NO     TO TRUE.
093300     PERFORM 23122-COMPARO-Y-SWAPEO-POOL
093400               VARYING IDX-PL-ENT FROM 1 BY 1
093500               UNTIL IDX-PL-ENT >=
093600                     PL-ULTIMO-CARGADO (IDX-PL-SERV).
093700
093800 FIN-23121.
093900     EXIT.
094000
094100 23122-COMPARO-Y-SWAPEO-POOL.
094200*---------------------------
094300
094400     IF PL-COMPOSITE (IDX-PL-SERV, IDX-PL-ENT) <
094500        PL-COMPOSITE (IDX-PL-SERV, IDX-PL-ENT + 1)
094600     OR (PL-COMPOSITE (IDX-PL-SERV, IDX-PL-ENT) =
094700         PL-COMPOSITE (IDX-PL-SERV, IDX-PL-ENT + 1)
094800     AND PL-FREELANCER-ID (IDX-PL-SERV, IDX-PL-ENT) >
094900         PL-FREELANCER-ID (IDX-PL-SERV, IDX-PL-ENT + 1))
095000        MOVE PL-FREELANCER-ID (IDX-PL-SERV, IDX-PL-ENT)
095100          TO PL-TEMP-FREELANCER-ID
095200        MOVE PL-COMPOSITE (IDX-PL-SERV, IDX-PL-ENT)
095300          TO PL-TEMP-COMPOSITE
095400        MOVE PL-FREELANCER-ID
095500             (IDX-PL-SERV, IDX-PL-ENT + 1)
095600          TO PL-FREELANCER-ID (IDX-PL-SERV, IDX-PL-ENT)
095700        MOVE PL-COMPOSITE (IDX-PL-SERV, IDX-PL-ENT + 1)
095800          TO PL-COMPOSITE (IDX-PL-SERV, IDX-PL-ENT)
095900        MOVE PL-TEMP-FREELANCER-ID
096000          TO PL-FREELANCER-ID
096100             (IDX-PL-SERV, IDX-PL-ENT + 1)
096200        MOVE PL-TEMP-COMPOSITE
096300          TO PL-COMPOSITE (IDX-PL-SERV, IDX-PL-ENT + 1)
096400        SET PL-HUBO-CAMBIO-SI TO TRUE
096500     END-IF.
096600
096700 FIN-23122.
096800     EXIT.
096900
097000 23200-REMUEVO-DE-POOL.
097100*----------------------
097200*    SACA AL FREELANCER FR-ID (WS-POSICION) DEL POOL DE SU
097300*    SERVICIO ACTUAL (EL QUE TENIA ANTES DE UN CAMBIO, SI LO
097400*    HAY) DESPLAZANDO UN LUGAR HACIA ARRIBA A LOS QUE QUEDAN
097500*    DETRAS, PARA NO DEJAR HUECOS EN LA FILA.
097600*----------------------
097700
097800     PERFORM 23110-BUSCO-FILA-POOL.
097900
098000     SET 88-ENCONTRADO-NO          TO TRUE.
098100     PERFORM 23201-COMPARO-POOL-ENT
098200               VARYING IDX-PL-ENT FROM 1 BY 1
098300               UNTIL IDX-PL-ENT > PL-ULTIMO-CARGADO (IDX-PL-SERV)
098400                  OR 88-ENCONTRADO-SI.
098500
098600     IF 88-ENCONTRADO-SI
098700        SUBTRACT 1                FROM IDX-PL-ENT
098800        PERFORM 23202-DESPLAZO-POOL-ENT
098900                  VARYING IDX-PL-ENT FROM IDX-PL-ENT BY 1
099000                  UNTIL IDX-PL-ENT >=
099100                        PL-ULTIMO-CARGADO (IDX-PL-SERV)
099200        SUBTRACT 1                FROM PL-ULTIMO-CARGADO
099300                                        (IDX-PL-SERV)
099400     END-IF.
099500
099600 FIN-23200.
099700     EXIT.
099800
099900 23201-COMPARO-POOL-ENT.
100000*---------------------
100100
100200     IF PL-FREELANCER-ID (IDX-PL-SERV, IDX-PL-ENT) =
100300        FR-ID (WS-POSICION)
100400        SET 88-ENCONTRADO-SI   TO TRUE
100500     END-IF.
100600
100700 FIN-23201.
100800     EXIT.
100900
101000 23202-DESPLAZO-POOL-ENT.
101100*-----------------------
101200
101300     MOVE PL-FREELANCER-ID (IDX-PL-SERV, IDX-PL-ENT + 1)
101400       TO PL-FREELANCER-ID (IDX-PL-SERV, IDX-PL-ENT).
101500     MOVE PL-COMPOSITE (IDX-PL-SERV, IDX-PL-ENT + 1)
101600       TO PL-COMPOSITE (IDX-PL-SERV, IDX-PL-ENT).
101700
101800 FIN-23202.
101900     EXIT.
102000
102100 23250-REMUEVO-DE-EMPLEOS-CLIENTE.
102200*--------------------------------
102300*    QUITA A FR-ID (IDX-FR) DE LA TABLA DE EMPLEOS ACTIVOS DEL
102400*    CLIENTE IDX-CU, DESPLAZANDO UN LUGAR HACIA ARRIBA A LOS QUE
102500*    QUEDAN DETRAS, MISMA TECNICA QUE 23200-REMUEVO-DE-POOL.
102600*    EL LLAMADOR DEBE HABER POSICIONADO AMBOS INDICES.
102700*--------------------------------
102800
102900     SET 88-ENCONTRADO-NO          TO TRUE.
103000     PERFORM 23251-COMPARO-EMPLEO
103100               VARYING IDX-GEN FROM 1 BY 1
103200               UNTIL IDX-GEN > CU-EMPLOY-COUNT (IDX-CU)
103300                  OR 88-ENCONTRADO-SI.
103400
103500     IF 88-ENCONTRADO-SI
103600        SUBTRACT 1                FROM IDX-GEN
103700        PERFORM 23252-DESPLAZO-EMPLEO
103800                  VARYING IDX-GEN FROM IDX-GEN BY 1
103900                  UNTIL IDX-GEN >= CU-EMPLOY-COUNT (IDX-CU)
104000        SUBTRACT 1                FROM CU-EMPLOY-COUNT (IDX-CU)
104100     END-IF.
104200
104300 FIN-23250.
104400     EXIT.
104500
104600 23251-COMPARO-EMPLEO.
104700*--------------------
104800
104900     IF CU-EMPLOY-TABLE (IDX-CU, IDX-GEN) = FR-ID (IDX-FR)
105000        SET 88-ENCONTRADO-SI   TO TRUE
105100     END-IF.
105200
105300 FIN-23251.
105400     EXIT.
105500
105600 23252-DESPLAZO-EMPLEO.
105700*---------------------
105800
105900     MOVE CU-EMPLOY-TABLE (IDX-CU, IDX-GEN + 1)
106000       TO CU-EMPLOY-TABLE (IDX-CU, IDX-GEN).
106100
106200 FIN-23252.
106300     EXIT.
106400
106500 23300-ES-ELEGIBLE.
106600*------------------
106700*    DEVUELVE EN WS-ENCONTRADO SI EL FREELANCER UBICADO EN
106800*    IDX-FR ES ELEGIBLE PARA EL CLIENTE WS-BUSCO-ID (DISPONIBLE,
106900*    NO BANEADO, NO EN LA BLACKLIST PERSONAL DE ESE CLIENTE).
107000*    EL LLAMADOR DEBE HABER POSICIONADO IDX-CU EN EL CLIENTE.
107100*------------------
107200
107300     SET 88-ENCONTRADO-SI          TO TRUE.
107400
107500     IF FR-AVAILABLE-NO (IDX-FR)
107600     OR FR-BANNED-SI (IDX-FR)
107700        SET 88-ENCONTRADO-NO       TO TRUE
107800     END-IF.
107900
108000     IF 88-ENCONTRADO-SI
108100     AND CU-BLACKLIST-COUNT (IDX-CU) > 0
108200        PERFORM 23301-COMPARO-BLACKLIST-CLIENTE
108300                  VARYING IDX-GEN FROM 1 BY 1
108400                  UNTIL IDX-GEN > CU-BLACKLIST-COUNT (IDX-CU)
108500     END-IF.
108600
108700 FIN-23300.
108800     EXIT.
108900
109000 23301-COMPARO-BLACKLIST-CLIENTE.
109100*--------------------------------
109200
109300     IF CU-BLACKLIST-TABLE (IDX-CU, IDX-GEN) =
109400        FR-ID (IDX-FR)
109500        SET 88-ENCONTRADO-NO TO TRUE
109600     END-IF.
109700
109800 FIN-23301.
109900     EXIT.
110000
110100 23400-ACTUALIZO-RATING.
110200*-----------------------
110300*    RECALCULA EL PROMEDIO DE RATING DEL FREELANCER IDX-FR CON
110400*    LA CALIFICACION WS-RT-OBSERVADO-X10000 (YA ESCALADA X10000)
110500*    SEGUN LA FORMULA: NUEVO = (VIEJO*(N+1) + OBSERVADO) / (N+2)
110600*    DONDE N = COMPLETADOS + CANCELADOS ANTES DE CONTAR ESTE JOB.
110700*-----------------------
110800
110900     COMPUTE WS-RT-N =
111000             FR-COMPLETED-JOBS (IDX-FR)
111100           + FR-CANCELLED-JOBS (IDX-FR).
111200
111300     COMPUTE FR-AVG-RATING (IDX-FR) ROUNDED =
111400             (FR-AVG-RATING (IDX-FR) * (WS-RT-N + 1)
111500                + WS-RT-OBSERVADO-X10000 / 10000)
111600           / (WS-RT-N + 2).
111700
111800 FIN-23400.
111900     EXIT.
112000
112100 23500-APLICO-GANANCIA-SKILL.
112200*----------------------------
112300*    SI LA CALIFICACION DEL JOB FUE >= 4, AUMENTA LAS 3 SKILLS
112400*    MEJOR PONDERADAS PARA EL SERVICIO ACTUAL DEL FREELANCER
112500*    (LA PRIMERA +2, LAS OTRAS DOS +1), TOPEADO EN 100.
112600*----------------------------
112700
112800     PERFORM 23510-ORDENO-PESOS-SERVICIO.
112900
113000     PERFORM 23501-APLICO-GANANCIA-UNA-SKILL
113100               VARYING IDX-SR-I FROM 1 BY 1 UNTIL IDX-SR-I > 3.
113200
113300     PERFORM 23650-RECALCULO-TOTAL-SKILL.
113400
113500 FIN-23500.
113600     EXIT.
113700
113800 23501-APLICO-GANANCIA-UNA-SKILL.
113900*-----------------------------
114000
114100     EVALUATE WS-SR-ORDEN (IDX-SR-I)
114200         WHEN 1
114300              IF IDX-SR-I = 1
114400                 ADD 2 TO FR-SKILL-T (IDX-FR)
114500              ELSE
114600                 ADD 1 TO FR-SKILL-T (IDX-FR)
114700              END-IF
114800              IF FR-SKILL-T (IDX-FR) > 100
114900                 MOVE 100 TO FR-SKILL-T (IDX-FR)
115000              END-IF
115100         WHEN 2
115200              IF IDX-SR-I = 1
115300                 ADD 2 TO FR-SKILL-C (IDX-FR)
115400              ELSE
115500                 ADD 1 TO FR-SKILL-C (IDX-FR)
115600              END-IF
115700              IF FR-SKILL-C (IDX-FR) > 100
115800                 MOVE 100 TO FR-SKILL-C (IDX-FR)
115900              END-IF
116000         WHEN 3
116100              IF IDX-SR-I = 1
116200                 ADD 2 TO FR-SKILL-R (IDX-FR)
116300              ELSE
116400                 ADD 1 TO FR-SKILL-R (IDX-FR)
116500              END-IF
116600              IF FR-SKILL-R (IDX-FR) > 100
116700                 MOVE 100 TO FR-SKILL-R (IDX-FR)
116800              END-IF
116900         WHEN 4
117000              IF IDX-SR-I = 1
117100                 ADD 2 TO FR-SKILL-E (IDX-FR)
117200              ELSE
117300                 ADD 1 TO FR-SKILL-E (IDX-FR)
117400              END-IF
117500              IF FR-SKILL-E (IDX-FR) > 100
117600                 MOVE 100 TO FR-SKILL-E (IDX-FR)
117700              END-IF
117800         WHEN 5
117900              IF IDX-SR-I = 1
118000                 ADD 2 TO FR-SKILL-A (IDX-FR)
118100              ELSE
118200                 ADD 1 TO FR-SKILL-A (IDX-FR)
118300              END-IF
118400              IF FR-SKILL-A (IDX-FR) > 100
118500                 MOVE 100 TO FR-SKILL-A (IDX-FR)
118600              END-IF
118700     END-EVALUATE.
118800
118900 FIN-23501.
119000     EXIT.
119100
119200 23510-ORDENO-PESOS-SERVICIO.
119300*----------------------------
119400*    ORDENA LOS 5 INDICES DE SKILL (1=T 2=C 3=R 4=E 5=A) POR EL
119500*    PESO REQUERIDO DEL SERVICIO ACTUAL, DE MAYOR A MENOR; A
119600*    IGUALDAD DE PESO GANA EL INDICE MAS CHICO (ORDEN ESTABLE).
119700*    DEJA EN WS-SR-ORDEN (1) EL SLOT GANADOR DEL 1ER LUGAR, EN
119800*    WS-SR-ORDEN (2) EL DEL 2DO, ETC.
119900*----------------------------
120000
120100     SET IDX-SP TO 1.
120200     SEARCH ALL WS-SP-FILA
120300         AT END
120400              CONTINUE
120500         WHEN SP-SERVICE (IDX-SP) = FR-SERVICE (IDX-FR)
120600              CONTINUE
120700     END-SEARCH.
120800
120900     MOVE SP-WEIGHT-T (IDX-SP)     TO WS-SR-PESO (1).
121000     MOVE SP-WEIGHT-C (IDX-SP)     TO WS-SR-PESO (2).
121100     MOVE SP-WEIGHT-R (IDX-SP)     TO WS-SR-PESO (3).
121200     MOVE SP-WEIGHT-E (IDX-SP)     TO WS-SR-PESO (4).
121300     MOVE SP-WEIGHT-A (IDX-SP)     TO WS-SR-PESO (5).
121400
121500     MOVE 'NNNNN'                  TO WS-SR-USADO-FLAT.
121600
121700     PERFORM 23511-BUSCO-MEJOR-PESO
121800               VARYING IDX-SR-I FROM 1 BY 1 UNTIL IDX-SR-I > 5.
121900
122000 FIN-23510.
122100     EXIT.
122200
122300 23511-BUSCO-MEJOR-PESO.
122400*---------------------
122500
122600     MOVE 0                    TO WS-SR-MEJOR-PESO.
122700     MOVE 0                    TO WS-SR-MEJOR-POS.
122800     PERFORM 23512-COMPARO-PESO
122900               VARYING IDX-SR-J FROM 1 BY 1 UNTIL IDX-SR-J > 5.
123000     MOVE 'S'                  TO WS-SR-USADO (WS-SR-MEJOR-POS).
123100     MOVE WS-SR-MEJOR-POS      TO WS-SR-ORDEN (IDX-SR-I).
123200
123300 FIN-23511.
123400     EXIT.
123500
123600 23512-COMPARO-PESO.
123700*-----------------
123800
123900     IF WS-SR-USADO (IDX-SR-J) = 'N'
124000     AND WS-SR-PESO (IDX-SR-J) > WS-SR-MEJOR-PESO
124100        MOVE WS-SR-PESO (IDX-SR-J) TO WS-SR-MEJOR-PESO
124200        MOVE IDX-SR-J              TO WS-SR-MEJOR-POS
124300     END-IF.
124400
124500 FIN-23512.
124600     EXIT.
124700
124800 23600-CALCULO-PAGO.
124900*-------------------
125000*    CALCULA EN WS-PG-PAGO EL IMPORTE A COBRAR AL CLIENTE IDX-CU
125100*    POR EL PRECIO FR-PRICE (IDX-FR), SEGUN EL DESCUENTO DE SU
125200*    TIER DE FIDELIDAD ACTUAL.  PAGO = FLOOR(PRECIO*(1-DESC.)).
125300*-------------------
125400
125500     PERFORM 23810-DETERMINO-DESCUENTO.
125600
125700     COMPUTE WS-PG-PAGO =
125800             FR-PRICE (IDX-FR) * (100 - WS-PG-DESCUENTO-PCT)
125900           / 100.
126000
126100     ADD WS-PG-PAGO                TO CU-TOTAL-SPENT (IDX-CU).
126200
126300 FIN-23600.
126400     EXIT.
126500
126600 23650-RECALCULO-TOTAL-SKILL.
126700*----------------------------
126800
126900     COMPUTE FR-TOTAL-SKILL (IDX-FR) =
127000             FR-SKILL-T (IDX-FR) + FR-SKILL-C (IDX-FR)
127100           + FR-SKILL-R (IDX-FR) + FR-SKILL-E (IDX-FR)
127200           + FR-SKILL-A (IDX-FR).
127300
127400 FIN-23650.
127500     EXIT.
127600
127700 23700-DEGRADO-SKILLS.
127800*---------------------
127900*    BAJA 3 PUNTOS (TOPEADO EN 0) A CADA UNA DE LAS 5 SKILLS DEL
128000*    FREELANCER IDX-FR, POR UNA CANCELACION DE SU PARTE.
128100*---------------------
128200
128300     IF FR-SKILL-T (IDX-FR) < 3
128400        MOVE 0 TO FR-SKILL-T (IDX-FR)
128500     ELSE
128600        SUBTRACT 3 FROM FR-SKILL-T (IDX-FR)
128700     END-IF.
128800
128900     IF FR-SKILL-C (IDX-FR) < 3
129000        MOVE 0 TO FR-SKILL-C (IDX-FR)
129100     ELSE
129200        SUBTRACT 3 FROM FR-SKILL-C (IDX-FR)
129300     END-IF.
129400
129500     IF FR-SKILL-R (IDX-FR) < 3
129600        MOVE 0 TO FR-SKILL-R (IDX-FR)
129700     ELSE
129800        SUBTRACT 3 FROM FR-SKILL-R (IDX-FR)
129900     END-IF.
130000
130100     IF FR-SKILL-E (IDX-FR) < 3
130200        MOVE 0 TO FR-SKILL-E (IDX-FR)
130300     ELSE
130400        SUBTRACT 3 FROM FR-SKILL-E (IDX-FR)
130500     END-IF.
130600
130700     IF FR-SKILL-A (IDX-FR) < 3
130800        MOVE 0 TO FR-SKILL-A (IDX-FR)
130900     ELSE
131000        SUBTRACT 3 FROM FR-SKILL-A (IDX-FR)
131100     END-IF.
131200
131300     PERFORM 23650-RECALCULO-TOTAL-SKILL.
131400
131500 FIN-23700.
131600     EXIT.
131700
131800 23800-DETERMINO-TIER.
131900*---------------------
132000*    RECALCULA CU-LOYALTY-TIER (IDX-CU) SEGUN EL GASTO EFECTIVO
132100*    (GASTO TOTAL MENOS PENALIDAD, TOPEADO EN 0).
132200*---------------------
132300
132400     IF CU-TOTAL-SPENT (IDX-CU) < CU-LOYALTY-PENALTY (IDX-CU)
132500        MOVE 0                     TO WS-CU-GASTO-EFECTIVO
132600     ELSE
132700        COMPUTE WS-CU-GASTO-EFECTIVO =
132800                CU-TOTAL-SPENT (IDX-CU)
132900              - CU-LOYALTY-PENALTY (IDX-CU)
133000     END-IF.
133100
133200     EVALUATE TRUE
133300         WHEN WS-CU-GASTO-EFECTIVO >= 5000
133400              MOVE 'PLATINUM'      TO CU-LOYALTY-TIER (IDX-CU)
133500         WHEN WS-CU-GASTO-EFECTIVO >= 2000
133600              MOVE 'GOLD'          TO CU-LOYALTY-TIER (IDX-CU)
133700         WHEN WS-CU-GASTO-EFECTIVO >= 500
133800              MOVE 'SILVER'        TO CU-LOYALTY-TIER (IDX-CU)
133900         WHEN OTHER
134000              MOVE 'BRONZE'        TO CU-LOYALTY-TIER (IDX-CU)
134100     END-EVALUATE.
134200
134300 FIN-23800.
134400     EXIT.
134500
134600 23810-DETERMINO-DESCUENTO.
134700*--------------------------
134800*    DEVUELVE EN WS-PG-DESCUENTO-PCT EL PORCENTAJE DE DESCUENTO
134900*    DEL TIER ACTUAL DEL CLIENTE IDX-CU (REQ-0519: PLATINUM ES
135000*    15%, NO 10%, COMO HABIA QUEDADO MAL EN LA VERSION ANTERIOR).
135100*--------------------------
135200
135300     EVALUATE TRUE
135400         WHEN CU-TIER-PLATINUM (IDX-CU)
135500              MOVE 15              TO WS-PG-DESCUENTO-PCT
135600         WHEN CU-TIER-GOLD (IDX-CU)
135700              MOVE 10              TO WS-PG-DESCUENTO-PCT
135800         WHEN CU-TIER-SILVER (IDX-CU)
135900              MOVE 5               TO WS-PG-DESCUENTO-PCT
136000         WHEN OTHER
136100              MOVE 0               TO WS-PG-DESCUENTO-PCT
136200     END-EVALUATE.
136300
136400 FIN-23810.
136500     EXIT.
136600
136700 23900-BUSCO-FREELANCER.
136800*-----------------------
136900*    BUSCA WS-BUSCO-ID EN EL MAESTRO DE FREELANCERS.  DEVUELVE
137000*    EL RESULTADO EN WS-ENCONTRADO Y, SI LO ENCUENTRA, DEJA
137100*    POSICIONADO IDX-FR.
137200*-----------------------
137300
137400     SET IDX-FR TO 1.
137500     SET 88-ENCONTRADO-NO          TO TRUE.
137600     IF WT-FR-ULTIMO-CARGADO > 0
137700        SEARCH ALL WT-FR-FILA
137800            AT END
137900                 SET 88-ENCONTRADO-NO  TO TRUE
138000            WHEN FR-ID IN WT-FR-FILA (IDX-FR) = WS-BUSCO-ID
138100                 SET 88-ENCONTRADO-SI  TO TRUE
138200        END-SEARCH
138300     END-IF.
138400
138500 FIN-23900.
138600     EXIT.
138700
138800 23901-BUSCO-CUSTOMER.
138900*---------------------
139000*    BUSCA WS-BUSCO-ID EN EL MAESTRO DE CLIENTES.  DEVUELVE EL
139100*    RESULTADO EN WS-ENCONTRADO Y, SI LO ENCUENTRA, DEJA
139200*    POSICIONADO IDX-CU.
139300*---------------------
139400
139500     SET IDX-CU TO 1.
139600     SET 88-ENCONTRADO-NO          TO TRUE.
139700     IF WT-CU-ULTIMO-CARGADO > 0
139800        SEARCH ALL WT-CU-FILA
139900            AT END
140000                 SET 88-ENCONTRADO-NO  TO TRUE
140100            WHEN CU-ID IN WT-CU-FILA (IDX-CU) = WS-BUSCO-ID
140200                 SET 88-ENCONTRADO-SI  TO TRUE
140300        END-SEARCH
140400     END-IF.
140500
140600 FIN-23901.
140700     EXIT.
140800
140900 23902-ORDENO-FREELANCERS.
141000*-------------------------
141100*    BURBUJEO DE WT-FR-TABLA POR FR-ID ASCENDENTE, IGUAL TECNICA
141200*    QUE 20220-ORDENO-TABLA-VXV DE TSTVTA01 (SE LLAMA UNA SOLA
141300*    VEZ DESPUES DE CADA ALTA; LA TABLA SIEMPRE QUEDA ORDENADA
141400*    PARA POSIBILITAR SEARCH ALL).
141500*-------------------------
141600
141700     SET FR-HUBO-CAMBIO-SI         TO TRUE.
141800
141900     PERFORM 23904-PASADA-DE-FREELANCERS UNTIL FR-HUBO-CAMBIO-NO.
142000
142100 FIN-23902.
142200     EXIT.
142300
142400 23904-PASADA-DE-FREELANCERS.
142500*----------------------------
142600
142700     SET FR-HUBO-CAMBIO-NO     TO TRUE.
142800     PERFORM 23905-COMPARO-Y-SWAPEO-FR
142900               VARYING IDX-FR FROM 1 BY 1
143000               UNTIL IDX-FR >= WT-FR-ULTIMO-CARGADO.
143100
143200 FIN-23904.
143300     EXIT.
143400
143500 23905-COMPARO-Y-SWAPEO-FR.
143600*-------------------------
143700
143800     IF FR-ID IN WT-FR-FILA (IDX-FR) >
143900        FR-ID IN WT-FR-FILA (IDX-FR + 1)
144000        MOVE FR-TAB-ROW (IDX-FR)     TO WT-FR-VECTOR-TEMP
144100        MOVE FR-TAB-ROW (IDX-FR + 1) TO FR-TAB-ROW (IDX-FR)
144200        MOVE WT-FR-VECTOR-TEMP    TO FR-TAB-ROW (IDX-FR + 1)
144300        SET FR-HUBO-CAMBIO-SI     TO TRUE
144400     END-IF.
144500
144600 FIN-23905.
144700     EXIT.
144800
144900 23903-ORDENO-CUSTOMERS.
145000*-----------------------
145100*    BURBUJEO DE WT-CU-TABLA POR CU-ID ASCENDENTE, MISMA TECNICA
145200*    QUE 23902-ORDENO-FREELANCERS.
145300*-----------------------
145400
145500     SET CU-HUBO-CAMBIO-SI         TO TRUE.
145600
145700     PERFORM 23906-PASADA-DE-CUSTOMERS UNTIL CU-HUBO-CAMBIO-NO.
145800
145900 FIN-23903.
146000     EXIT.
146100
146200 23906-PASADA-DE-CUSTOMERS.
146300*--------------------------
146400
146500     SET CU-HUBO-CAMBIO-NO     TO TRUE.
146600     PERFORM 23907-COMPARO-Y-SWAPEO-CU
146700               VARYING IDX-CU FROM 1 BY 1
146800               UNTIL IDX-CU >= WT-CU-ULTIMO-CARGADO.
146900
147000 FIN-23906.
147100     EXIT.
147200
147300 23907-COMPARO-Y-SWAPEO-CU.
147400*-------------------------
147500
147600     IF CU-ID IN WT-CU-FILA (IDX-CU) >
147700        CU-ID IN WT-CU-FILA (IDX-CU + 1)
147800        MOVE CU-TAB-ROW (IDX-CU)     TO WT-CU-VECTOR-TEMP
147900        MOVE CU-TAB-ROW (IDX-CU + 1) TO CU-TAB-ROW (IDX-CU)
148000        MOVE WT-CU-VECTOR-TEMP    TO CU-TAB-ROW (IDX-CU + 1)
148100        SET CU-HUBO-CAMBIO-SI     TO TRUE
148200     END-IF.
148300
148400 FIN-23907.
148500     EXIT.
148600
148700 23920-CONVIERTO-ARG-NUMERICO.
148800*-----------------------------
148900*    CONVIERTE WS-ARG-TEXTO A NUMERO EN WS-ARG-VALOR.  SI NO ES
149000*    NUMERICO (LETRAS, BLANCOS, SIGNO) DEJA WS-ARG-ES-NUM EN 'N'
149100*    PARA QUE EL LLAMADOR RECHACE EL COMANDO.
149200*-----------------------------
149300
149400     SET 88-ARG-ES-NUM-SI          TO TRUE.
149500
149600     IF WS-ARG-TEXTO = SPACES
149700        SET 88-ARG-ES-NUM-NO       TO TRUE
149800     ELSE
149900        INSPECT WS-ARG-TEXTO REPLACING LEADING SPACE BY ZERO
150000        IF WS-ARG-NUM-ED NOT NUMERIC
150100           SET 88-ARG-ES-NUM-NO    TO TRUE
150200        ELSE
150300           MOVE WS-ARG-NUM-ED      TO WS-ARG-VALOR
150400        END-IF
150500     END-IF.
150600
150700 FIN-23920.
150800     EXIT.
150900
151000 21200-EMPLOY-FREELANCER.
151100*------------------------
151200*    employ_freelancer <custId> <freelId>
151300*------------------------
151400
151500     MOVE TR-ARG-1                 TO WS-BUSCO-ID.
151600     PERFORM 23901-BUSCO-CUSTOMER.
151700     IF 88-ENCONTRADO-NO
151800        SET 88-COMANDO-ERROR-SI    TO TRUE
151900     ELSE
152000        MOVE TR-ARG-2              TO WS-BUSCO-ID
152100        PERFORM 23900-BUSCO-FREELANCER
152200        IF 88-ENCONTRADO-NO
152300           SET 88-COMANDO-ERROR-SI TO TRUE
152400        ELSE
152500           PERFORM 23300-ES-ELEGIBLE
152600           IF 88-ENCONTRADO-NO
152700              SET 88-COMANDO-ERROR-SI TO TRUE
152800           ELSE
152900              PERFORM 21210-ASIGNO-EMPLEO
153000              MOVE SPACES           TO WS-LINEA-SALIDA
153100              STRING TR-ARG-1 DELIMITED BY SPACE
153200                     ' employed '  DELIMITED BY SIZE
153300                     TR-ARG-2       DELIMITED BY SPACE
153400                     ' for '        DELIMITED BY SIZE
153500                     FR-SERVICE (IDX-FR) DELIMITED BY SPACE
153600                     INTO WS-LINEA-SALIDA
153700              END-STRING
153800              PERFORM 20900-WRITE-RESULTADO
153900           END-IF
154000        END-IF
154100     END-IF.
154200
154300 FIN-21200.
154400     EXIT.
154500
154600 21210-ASIGNO-EMPLEO.
154700*--------------------
154800*    DEJA AL FREELANCER IDX-FR EMPLEADO POR EL CLIENTE IDX-CU.
154900*    EL LLAMADOR DEBE HABER POSICIONADO AMBOS INDICES.
155000*--------------------
155100
155200     SET FR-AVAILABLE-NO (IDX-FR) TO TRUE.
155300     MOVE IDX-FR                   TO WS-POSICION.
155400     PERFORM 23200-REMUEVO-DE-POOL.
155500     MOVE CU-ID (IDX-CU)           TO FR-CURRENT-CUSTOMER (IDX-FR).
155600
155700     ADD 1                         TO CU-EMPLOY-COUNT (IDX-CU).
155800     MOVE FR-ID (IDX-FR)
155900       TO CU-EMPLOY-TABLE (IDX-CU, CU-EMPLOY-COUNT (IDX-CU)).
156000     ADD 1                         TO CU-TOTAL-EMPLOYMENTS (IDX-CU).
156100
156200 FIN-21210.
156300     EXIT.
156400
156500 21300-REQUEST-JOB.
156600*------------------
156700*    request_job <custId> <service> <topK>
156800*    BUSCA HASTA <topK> FREELANCERS ELEGIBLES EN EL POOL DEL
156900*    SERVICIO PEDIDO (YA ORDENADO POR COMPOSITE DESCENDENTE) Y
157000*    EMPLEA AUTOMATICAMENTE AL MEJOR DE LA LISTA (REQ-0291).
157100*------------------
157200
157300     MOVE TR-ARG-1                 TO WS-BUSCO-ID.
157400     PERFORM 23901-BUSCO-CUSTOMER.
157500     IF 88-ENCONTRADO-NO
157600        SET 88-COMANDO-ERROR-SI    TO TRUE
157700     ELSE
157800        SET IDX-SP TO 1
157900        SET 88-ENCONTRADO-NO       TO TRUE
158000        SEARCH ALL WS-SP-FILA
158100            AT END
158200                 SET 88-ENCONTRADO-NO  TO TRUE
158300            WHEN SP-SERVICE (IDX-SP) = TR-ARG-2
158400                 SET 88-ENCONTRADO-SI  TO TRUE
158500        END-SEARCH
158600        IF 88-ENCONTRADO-NO
158700           SET 88-COMANDO-ERROR-SI TO TRUE
158800        ELSE
158900           MOVE TR-ARG-3           TO WS-ARG-TEXTO
159000           PERFORM 23920-CONVIERTO-ARG-NUMERICO
159100           IF 88-ARG-ES-NUM-NO
159200           OR WS-ARG-VALOR NOT > 0
159300              SET 88-COMANDO-ERROR-SI TO TRUE
159400           ELSE
159500              MOVE WS-ARG-VALOR    TO WS-TOP-K
159600              SET IDX-PL-SERV TO 1
159700              SET 88-ENCONTRADO-NO TO TRUE
159800              PERFORM 21301-COMPARO-SERVICIO-POOL
159900                        VARYING IDX-PL-SERV FROM 1 BY 1
160000                        UNTIL IDX-PL-SERV > WT-PL-CANT-SERVICIOS
160100                           OR 88-ENCONTRADO-SI
160200              IF 88-ENCONTRADO-SI
160300                 SUBTRACT 1         FROM IDX-PL-SERV
160400              END-IF
160500              PERFORM 21310-SELECCIONO-CANDIDATOS
160600              IF WS-CANT-MOSTRADOS = 0
160700                 MOVE 'no freelancers available'
160800                   TO WS-LINEA-SALIDA
160900                 PERFORM 20900-WRITE-RESULTADO
161000              ELSE
161100                 PERFORM 21320-IMPRIMO-CANDIDATOS
161200                 MOVE WS-CAND-ID (1)  TO WS-BUSCO-ID
161300                 PERFORM 23900-BUSCO-FREELANCER
161400                 PERFORM 21210-ASIGNO-EMPLEO
161500                 MOVE SPACES          TO WS-LINEA-SALIDA
161600                 STRING 'auto-employed best freelancer: '
161700                                       DELIMITED BY SIZE
161800                        WS-CAND-ID (1) DELIMITED BY SPACE
161900                        ' for customer ' DELIMITED BY SIZE
162000                        TR-ARG-1       DELIMITED BY SPACE
162100                        INTO WS-LINEA-SALIDA
162200                 END-STRING
162300                 PERFORM 20900-WRITE-RESULTADO
162400              END-IF
162500           END-IF
162600        END-IF
162700     END-IF.
162800
162900 FIN-21300.
163000     EXIT.
163100
163200 21301-COMPARO-SERVICIO-POOL.
163300*----------------------------
163400
163500     IF PL-SERVICE (IDX-PL-SERV) = TR-ARG-2
163600        SET 88-ENCONTRADO-SI TO TRUE
163700     END-IF.
163800
163900 FIN-21301.
164000     EXIT.
164100
164200 21310-SELECCIONO-CANDIDATOS.
164300*----------------------------
164400*    RECORRE EL POOL DEL SERVICIO EN IDX-PL-SERV (YA ORDENADO POR
164500*    COMPOSITE DESCENDENTE) Y JUNTA EN WS-CAND-LIST HASTA
164600*    WS-TOP-K FREELANCERS ELEGIBLES PARA EL CLIENTE IDX-CU.
164700*    EL LLAMADOR DEBE HABER POSICIONADO IDX-PL-SERV E IDX-CU.
164800*----------------------------
164900
165000     MOVE 0                        TO WS-CANT-MOSTRADOS.
165100
165200     PERFORM 21311-EVALUO-UN-CANDIDATO
165300               VARYING IDX-PL-ENT FROM 1 BY 1
165400               UNTIL IDX-PL-ENT > PL-ULTIMO-CARGADO (IDX-PL-SERV)
165500                  OR WS-CANT-MOSTRADOS >= WS-TOP-K.
165600
165700 FIN-21310.
165800     EXIT.
165900
166000 21311-EVALUO-UN-CANDIDATO.
166100*-------------------------
166200
166300     MOVE PL-FREELANCER-ID (IDX-PL-SERV, IDX-PL-ENT)
166400       TO WS-BUSCO-ID.
166500     PERFORM 23900-BUSCO-FREELANCER.
166600     IF 88-ENCONTRADO-SI
166700        PERFORM 23300-ES-ELEGIBLE
166800        IF 88-ENCONTRADO-SI
166900           ADD 1                TO WS-CANT-MOSTRADOS
167000           MOVE FR-ID (IDX-FR)
167100             TO WS-CAND-ID (WS-CANT-MOSTRADOS)
167200        END-IF
167300     END-IF.
167400
167500 FIN-21311.
167600     EXIT.
167700
167800 21320-IMPRIMO-CANDIDATOS.
167900*-------------------------
168000*    ESCRIBE EL ENCABEZADO Y UNA LINEA POR CADA CANDIDATO JUNTADO
168100*    POR 21310-SELECCIONO-CANDIDATOS, EN EL MISMO ORDEN EN QUE
168200*    QUEDARON (COMPOSITE DESCENDENTE).
168300*-------------------------
168400
168500     MOVE SPACES                   TO WS-LINEA-SALIDA.
168600     STRING 'available freelancers for ' DELIMITED BY SIZE
168700            TR-ARG-2                DELIMITED BY SPACE
168800            ' (top '                DELIMITED BY SIZE
168900            TR-ARG-3                DELIMITED BY SPACE
169000            '):'                    DELIMITED BY SIZE
169100            INTO WS-LINEA-SALIDA
169200     END-STRING.
169300     PERFORM 20900-WRITE-RESULTADO.
169400
169500     PERFORM 21321-IMPRIMO-UN-CANDIDATO
169600               VARYING IDX-GEN FROM 1 BY 1
169700               UNTIL IDX-GEN > WS-CANT-MOSTRADOS.
169800
169900 FIN-21320.
170000     EXIT.
170100
170200 21321-IMPRIMO-UN-CANDIDATO.
170300*-------------------------
170400
170500     MOVE WS-CAND-ID (IDX-GEN)  TO WS-BUSCO-ID.
170600     PERFORM 23900-BUSCO-FREELANCER.
170700     MOVE FR-LAST-COMPOSITE-SCORE (IDX-FR) TO WS-COMPOSITE-ED.
170800     MOVE WS-COMPOSITE-ED      TO WS-NUM-TXT-ED.
170900     PERFORM 20950-ACHICO-BLANCOS-NUM.
171000     MOVE WS-NUM-TXT-SALIDA     TO WS-COMPOSITE-TXT.
171100     MOVE FR-PRICE (IDX-FR)     TO WS-IMPORTE-ED.
171200     MOVE WS-IMPORTE-ED        TO WS-NUM-TXT-ED.
171300     PERFORM 20950-ACHICO-BLANCOS-NUM.
171400     MOVE FR-AVG-RATING (IDX-FR) TO WS-RATING-1-DEC.
171500     MOVE WS-RATING-1-DEC       TO WS-RATING-ED.
171600     MOVE SPACES                TO WS-LINEA-SALIDA.
171700     STRING WS-CAND-ID (IDX-GEN) DELIMITED BY SPACE
171800            ' - composite: '    DELIMITED BY SIZE
171900            WS-COMPOSITE-TXT    DELIMITED BY SPACE
172000            ', price: '         DELIMITED BY SIZE
172100            WS-NUM-TXT-SALIDA   DELIMITED BY SPACE
172200            ', rating: '        DELIMITED BY SIZE
172300            WS-RATING-ED        DELIMITED BY SIZE
172400            INTO WS-LINEA-SALIDA
172500     END-STRING.
172600     PERFORM 20900-WRITE-RESULTADO.
172700
172800 FIN-21321.
172900     EXIT.
173000
173100 21400-COMPLETE-AND-RATE.
173200*------------------------
173300*    complete_and_rate <freelId> <rating>
173400*    EL CLIENTE SE OBTIENE DE FR-CURRENT-CUSTOMER, NO VIENE COMO
173500*    ARGUMENTO (REQ-0302).
173600*------------------------
173700
173800     MOVE TR-ARG-1                 TO WS-BUSCO-ID.
173900     PERFORM 23900-BUSCO-FREELANCER.
174000     IF 88-ENCONTRADO-NO
174100        SET 88-COMANDO-ERROR-SI    TO TRUE
174200     ELSE
174300        MOVE TR-ARG-2              TO WS-ARG-TEXTO
174400        PERFORM 23920-CONVIERTO-ARG-NUMERICO
174500        IF 88-ARG-ES-NUM-NO
174600        OR WS-ARG-VALOR < 0
174700        OR WS-ARG-VALOR > 5
174800           SET 88-COMANDO-ERROR-SI TO TRUE
174900        ELSE
175000           IF FR-CURRENT-CUSTOMER (IDX-FR) = SPACES
175100           OR FR-AVAILABLE-SI (IDX-FR)
175200              SET 88-COMANDO-ERROR-SI TO TRUE
175300           ELSE
175400              MOVE FR-CURRENT-CUSTOMER (IDX-FR) TO WS-BUSCO-ID
175500              PERFORM 23901-BUSCO-CUSTOMER
175600              COMPUTE WS-RT-OBSERVADO-X10000 =
175700                      WS-ARG-VALOR * 10000
175800              PERFORM 23400-ACTUALIZO-RATING
175900              ADD 1             TO FR-COMPLETED-JOBS (IDX-FR)
176000              ADD 1             TO FR-JOBS-THIS-MONTH (IDX-FR)
176100              IF WS-ARG-VALOR >= 4
176200                 PERFORM 23500-APLICO-GANANCIA-SKILL
176300              END-IF
176400              PERFORM 23600-CALCULO-PAGO
176500*             REQ-0739 NO SE RECALCULA CU-LOYALTY-TIER ACA - EL
176600*             TIER ES UN VALOR DE CORTE MENSUAL, SOLO SE TOCA EN
176700*             22000-SIMULATE-MONTH (VER 21500, QUE TAMPOCO LO
176800*             RECALCULA AL REGISTRAR LA PENALIDAD POR CANCELACION).
176900              SET FR-AVAILABLE-SI (IDX-FR) TO TRUE
177000              PERFORM 23250-REMUEVO-DE-EMPLEOS-CLIENTE
177100              MOVE SPACES       TO FR-CURRENT-CUSTOMER (IDX-FR)
177200              MOVE IDX-FR       TO WS-POSICION
177300              PERFORM 23000-CALCULO-COMPOSITE
177400              PERFORM 23100-INSERTO-EN-POOL
177500              MOVE SPACES       TO WS-LINEA-SALIDA
177600              STRING TR-ARG-1   DELIMITED BY SPACE
177700                     ' completed job for ' DELIMITED BY SIZE
177800                     CU-ID (IDX-CU) DELIMITED BY SPACE
177900                     ' with rating ' DELIMITED BY SIZE
178000                     TR-ARG-2   DELIMITED BY SPACE
178100                     INTO WS-LINEA-SALIDA
178200              END-STRING
178300              PERFORM 20900-WRITE-RESULTADO
178400           END-IF
178500        END-IF
178600     END-IF.
178700
178800 FIN-21400.
178900     EXIT.
179000
179100 21500-CANCEL-BY-CUSTOMER.
179200*-------------------------
179300*    cancel_by_customer <custId> <freelId>
179400*-------------------------
179500
179600     MOVE TR-ARG-1                 TO WS-BUSCO-ID.
179700     PERFORM 23901-BUSCO-CUSTOMER.
179800     IF 88-ENCONTRADO-NO
179900        SET 88-COMANDO-ERROR-SI    TO TRUE
180000     ELSE
180100        MOVE TR-ARG-2              TO WS-BUSCO-ID
180200        PERFORM 23900-BUSCO-FREELANCER
180300        IF 88-ENCONTRADO-NO
180400        OR FR-CURRENT-CUSTOMER (IDX-FR) NOT = CU-ID (IDX-CU)
180500           SET 88-COMANDO-ERROR-SI TO TRUE
180600        ELSE
180700           SET FR-AVAILABLE-SI (IDX-FR) TO TRUE
180800           PERFORM 23250-REMUEVO-DE-EMPLEOS-CLIENTE
180900           MOVE SPACES          TO FR-CURRENT-CUSTOMER (IDX-FR)
181000           ADD 250              TO CU-LOYALTY-PENALTY (IDX-CU)
181100           MOVE IDX-FR          TO WS-POSICION
181200           PERFORM 23000-CALCULO-COMPOSITE
181300           PERFORM 23100-INSERTO-EN-POOL
181400           MOVE SPACES          TO WS-LINEA-SALIDA
181500           STRING 'cancelled by customer: ' DELIMITED BY SIZE
181600                  TR-ARG-1       DELIMITED BY SPACE
181700                  ' cancelled '  DELIMITED BY SIZE
181800                  TR-ARG-2       DELIMITED BY SPACE
181900                  INTO WS-LINEA-SALIDA
182000           END-STRING
182100           PERFORM 20900-WRITE-RESULTADO
182200        END-IF
182300     END-IF.
182400
182500 FIN-21500.
182600     EXIT.
182700
182800 21600-CANCEL-BY-FREELANCER.
182900*---------------------------
183000*    cancel_by_freelancer <freelId>
183100*---------------------------
183200
183300     MOVE TR-ARG-1                 TO WS-BUSCO-ID.
183400     PERFORM 23900-BUSCO-FREELANCER.
183500     IF 88-ENCONTRADO-NO
183600     OR FR-CURRENT-CUSTOMER (IDX-FR) = SPACES
183700     OR FR-AVAILABLE-SI (IDX-FR)
183800        SET 88-COMANDO-ERROR-SI    TO TRUE
183900     ELSE
184000        MOVE FR-CURRENT-CUSTOMER (IDX-FR) TO WS-BUSCO-ID
184100        PERFORM 23901-BUSCO-CUSTOMER
184200        MOVE 0                     TO WS-RT-OBSERVADO-X10000
184300        PERFORM 23400-ACTUALIZO-RATING
184400        ADD 1                      TO FR-CANCELLED-JOBS (IDX-FR)
184500        ADD 1                      TO FR-CANCELS-THIS-MONTH (IDX-FR)
184600        PERFORM 23700-DEGRADO-SKILLS
184700        SET FR-AVAILABLE-SI (IDX-FR) TO TRUE
184800        PERFORM 23250-REMUEVO-DE-EMPLEOS-CLIENTE
184900        MOVE SPACES                TO FR-CURRENT-CUSTOMER (IDX-FR)
185000        MOVE SPACES                TO WS-LINEA-SALIDA
185100        STRING 'cancelled by freelancer: ' DELIMITED BY SIZE
185200               TR-ARG-1            DELIMITED BY SPACE
185300               ' cancelled '       DELIMITED BY SIZE
185400               CU-ID (IDX-CU)      DELIMITED BY SPACE
185500               INTO WS-LINEA-SALIDA
185600        END-STRING
185700        PERFORM 20900-WRITE-RESULTADO
185800        IF FR-CANCELS-THIS-MONTH (IDX-FR) NOT < 5
185900        AND FR-BANNED-NO (IDX-FR)
186000           SET FR-BANNED-SI (IDX-FR) TO TRUE
186100           MOVE SPACES             TO WS-LINEA-SALIDA
186200           STRING 'platform banned freelancer: ' DELIMITED BY SIZE
186300                  TR-ARG-1         DELIMITED BY SPACE
186400                  INTO WS-LINEA-SALIDA
186500           END-STRING
186600           PERFORM 20900-WRITE-RESULTADO
186700        ELSE
186800           MOVE IDX-FR             TO WS-POSICION
186900           PERFORM 23000-CALCULO-COMPOSITE
187000           PERFORM 23100-INSERTO-EN-POOL
187100        END-IF
187200     END-IF.
187300
187400 FIN-21600.
187500     EXIT.
187600
187700 21700-BLACKLIST.
187800*----------------
187900*    blacklist <custId> <freelId>
188000*----------------
188100
188200     MOVE TR-ARG-1                 TO WS-BUSCO-ID.
188300     PERFORM 23901-BUSCO-CUSTOMER.
188400     IF 88-ENCONTRADO-NO
188500        SET 88-COMANDO-ERROR-SI    TO TRUE
188600     ELSE
188700        MOVE TR-ARG-2              TO WS-BUSCO-ID
188800        PERFORM 23900-BUSCO-FREELANCER
188900        IF 88-ENCONTRADO-NO
189000           SET 88-COMANDO-ERROR-SI TO TRUE
189100        ELSE
189200           SET 88-ENCONTRADO-NO     TO TRUE
189300           PERFORM 21701-COMPARO-BLACKLIST-ALTA
189400                     VARYING IDX-GEN FROM 1 BY 1
189500                     UNTIL IDX-GEN > CU-BLACKLIST-COUNT (IDX-CU)
189600                        OR 88-ENCONTRADO-SI
189700           IF 88-ENCONTRADO-SI
189800              SET 88-COMANDO-ERROR-SI TO TRUE
189900           ELSE
190000              ADD 1             TO CU-BLACKLIST-COUNT (IDX-CU)
190100              MOVE FR-ID (IDX-FR)
190200                TO CU-BLACKLIST-TABLE
190300                   (IDX-CU, CU-BLACKLIST-COUNT (IDX-CU))
190400              MOVE SPACES       TO WS-LINEA-SALIDA
190500              STRING TR-ARG-1   DELIMITED BY SPACE
190600                     ' blacklisted ' DELIMITED BY SIZE
190700                     TR-ARG-2   DELIMITED BY SPACE
190800                     INTO WS-LINEA-SALIDA
190900              END-STRING
191000              PERFORM 20900-WRITE-RESULTADO
191100           END-IF
191200        END-IF
191300     END-IF.
191400
191500 FIN-21700.
191600     EXIT.
191700
191800 21701-COMPARO-BLACKLIST-ALTA.
191900*----------------------------
192000
192100     IF CU-BLACKLIST-TABLE (IDX-CU, IDX-GEN) =
192200        FR-ID (IDX-FR)
192300        SET 88-ENCONTRADO-SI TO TRUE
192400     END-IF.
192500
192600 FIN-21701.
192700     EXIT.
192800
192900 21710-UNBLACKLIST.
193000*------------------
193100*    unblacklist <custId> <freelId>
193200*------------------
193300
193400     MOVE TR-ARG-1                 TO WS-BUSCO-ID.
193500     PERFORM 23901-BUSCO-CUSTOMER.
193600     IF 88-ENCONTRADO-NO
193700        SET 88-COMANDO-ERROR-SI    TO TRUE
193800     ELSE
193900        MOVE TR-ARG-2              TO WS-BUSCO-ID
194000        PERFORM 23900-BUSCO-FREELANCER
194100        IF 88-ENCONTRADO-NO
194200           SET 88-COMANDO-ERROR-SI TO TRUE
194300        ELSE
194400           SET 88-ENCONTRADO-NO     TO TRUE
194500           PERFORM 21711-COMPARO-BLACKLIST-BAJA
194600                     VARYING IDX-GEN FROM 1 BY 1
194700                     UNTIL IDX-GEN > CU-BLACKLIST-COUNT (IDX-CU)
194800                        OR 88-ENCONTRADO-SI
194900           IF 88-ENCONTRADO-NO
195000              SET 88-COMANDO-ERROR-SI TO TRUE
195100           ELSE
195200              SUBTRACT 1            FROM IDX-GEN
195300              PERFORM 21712-DESPLAZO-BLACKLIST
195400                        VARYING IDX-GEN FROM IDX-GEN BY 1
195500                        UNTIL IDX-GEN >=
195600                              CU-BLACKLIST-COUNT (IDX-CU)
195700              SUBTRACT 1            FROM CU-BLACKLIST-COUNT (IDX-CU)
195800              MOVE SPACES           TO WS-LINEA-SALIDA
195900              STRING TR-ARG-1       DELIMITED BY SPACE
196000                     ' unblacklisted ' DELIMITED BY SIZE
196100                     TR-ARG-2       DELIMITED BY SPACE
196200                     INTO WS-LINEA-SALIDA
196300              END-STRING
196400              PERFORM 20900-WRITE-RESULTADO
196500           END-IF
196600        END-IF
196700     END-IF.
196800
196900 FIN-21710.
197000     EXIT.
197100
197200 21711-COMPARO-BLACKLIST-BAJA.
197300*----------------------------
197400
197500     IF CU-BLACKLIST-TABLE (IDX-CU, IDX-GEN) =
197600        FR-ID (IDX-FR)
197700        SET 88-ENCONTRADO-SI TO TRUE
197800     END-IF.
197900
198000 FIN-21711.
198100     EXIT.
198200
198300 21712-DESPLAZO-BLACKLIST.
198400*------------------------
198500
198600     MOVE CU-BLACKLIST-TABLE (IDX-CU, IDX-GEN + 1)
198700       TO CU-BLACKLIST-TABLE (IDX-CU, IDX-GEN).
198800
198900 FIN-21712.
199000     EXIT.
199100
199200 21800-CHANGE-SERVICE.
199300*---------------------
199400*    change_service <freelId> <newService> <newPrice>
199500*    EL CAMBIO QUEDA ENCOLADO EN WT-SC-TABLA Y SE APLICA RECIEN AL
199600*    CORRER simulate_month (REQ-0347).
199700*---------------------
199800
199900     MOVE TR-ARG-1                 TO WS-BUSCO-ID.
200000     PERFORM 23900-BUSCO-FREELANCER.
200100     IF 88-ENCONTRADO-NO
200200        SET 88-COMANDO-ERROR-SI    TO TRUE
200300     ELSE
200400        SET IDX-SP TO 1
200500        SET 88-ENCONTRADO-NO       TO TRUE
200600        SEARCH ALL WS-SP-FILA
200700            AT END
200800                 SET 88-ENCONTRADO-NO  TO TRUE
200900            WHEN SP-SERVICE (IDX-SP) = TR-ARG-2
201000                 SET 88-ENCONTRADO-SI  TO TRUE
201100        END-SEARCH
201200        IF 88-ENCONTRADO-NO
201300           SET 88-COMANDO-ERROR-SI TO TRUE
201400        ELSE
201500           MOVE TR-ARG-3           TO WS-ARG-TEXTO
201600           PERFORM 23920-CONVIERTO-ARG-NUMERICO
201700           IF 88-ARG-ES-NUM-NO
201800           OR WS-ARG-VALOR NOT > 0
201900              SET 88-COMANDO-ERROR-SI TO TRUE
202000           ELSE
202100              SET 88-ENCONTRADO-NO TO TRUE
202200              PERFORM 21801-COMPARO-COLA-CAMBIO
202300                        VARYING IDX-SC FROM 1 BY 1
202400                        UNTIL IDX-SC > WS-SC-ULTIMO-CARGADO
202500                           OR 88-ENCONTRADO-SI
202600              IF 88-ENCONTRADO-NO
202700                 IF WS-SC-ULTIMO-CARGADO < WS-SC-MAX-OCCURS
202800                    ADD 1        TO WS-SC-ULTIMO-CARGADO
202900                    SET IDX-SC   TO WS-SC-ULTIMO-CARGADO
203000                    MOVE FR-ID (IDX-FR) TO SC-FREELANCER-ID (IDX-SC)
203100                 END-IF
203200              ELSE
203300                 SUBTRACT 1       FROM IDX-SC
203400              END-IF
203500              MOVE TR-ARG-2       TO SC-NEW-SERVICE (IDX-SC)
203600              MOVE WS-ARG-VALOR   TO SC-NEW-PRICE (IDX-SC)
203700              MOVE SPACES         TO WS-LINEA-SALIDA
203800              STRING 'service change for ' DELIMITED BY SIZE
203900                     TR-ARG-1     DELIMITED BY SPACE
204000                     ' queued from ' DELIMITED BY SIZE
204100                     FR-SERVICE (IDX-FR) DELIMITED BY SPACE
204200                     ' to '       DELIMITED BY SIZE
204300                     TR-ARG-2     DELIMITED BY SPACE
204400                     INTO WS-LINEA-SALIDA
204500              END-STRING
204600              PERFORM 20900-WRITE-RESULTADO
204700           END-IF
204800        END-IF
204900     END-IF.
205000
205100 FIN-21800.
205200     EXIT.
205300
205400 21801-COMPARO-COLA-CAMBIO.
205500*-------------------------
205600
205700     IF SC-FREELANCER-ID (IDX-SC) = FR-ID (IDX-FR)
205800        SET 88-ENCONTRADO-SI TO TRUE
205900     END-IF.
206000
206100 FIN-21801.
206200     EXIT.
206300
206400 21900-QUERY-FREELANCER.
206500*-----------------------
206600*    query_freelancer <freelId> - NO TOCA NINGUN DATO, SOLO
206700*    IMPRIME. SE ARMA LA LINEA POR PARTES CON WS-PUNTERO, IGUAL
206800*    QUE SE HACIA CON LOS RENGLONES DE LA FACTURA EN TSTVTA01.
206900*-----------------------
207000
207100     MOVE TR-ARG-1                 TO WS-BUSCO-ID.
207200     PERFORM 23900-BUSCO-FREELANCER.
207300     IF 88-ENCONTRADO-NO
207400        SET 88-COMANDO-ERROR-SI    TO TRUE
207500     ELSE
207600        MOVE FR-AVG-RATING (IDX-FR)   TO WS-RATING-1-DEC
207700        MOVE WS-RATING-1-DEC          TO WS-RATING-ED
207800        MOVE FR-PRICE (IDX-FR)        TO WS-IMPORTE-ED
207900        MOVE WS-IMPORTE-ED           TO WS-NUM-TXT-ED
208000        PERFORM 20950-ACHICO-BLANCOS-NUM
208100        IF FR-AVAILABLE-SI (IDX-FR)
208200           MOVE 'yes'                 TO WS-YESNO
208300        ELSE
208400           MOVE 'no '                 TO WS-YESNO
208500        END-IF
208600
208700        MOVE SPACES                   TO WS-LINEA-SALIDA
208800        MOVE 1                        TO WS-PUNTERO
208900        STRING TR-ARG-1               DELIMITED BY SPACE
209000               ': '                    DELIMITED BY SIZE
209100               FR-SERVICE (IDX-FR)     DELIMITED BY SPACE
209200               ', price: '             DELIMITED BY SIZE
209300               WS-NUM-TXT-SALIDA       DELIMITED BY SPACE
209400               ', rating: '            DELIMITED BY SIZE
209500               WS-RATING-ED            DELIMITED BY SIZE
209600               ', completed: '         DELIMITED BY SIZE
209700               INTO WS-LINEA-SALIDA
209800               WITH POINTER WS-PUNTERO
209900        END-STRING
210000
210100        MOVE FR-COMPLETED-JOBS (IDX-FR) TO WS-CONTADOR-ED
210200        MOVE WS-CONTADOR-ED           TO WS-NUM-TXT-ED
210300        PERFORM 20950-ACHICO-BLANCOS-NUM
210400        STRING WS-NUM-TXT-SALIDA       DELIMITED BY SPACE
210500               ', cancelled: '         DELIMITED BY SIZE
210600               INTO WS-LINEA-SALIDA
210700               WITH POINTER WS-PUNTERO
210800        END-STRING
210900
211000        MOVE FR-CANCELLED-JOBS (IDX-FR) TO WS-CONTADOR-ED
211100        MOVE WS-CONTADOR-ED           TO WS-NUM-TXT-ED
211200        PERFORM 20950-ACHICO-BLANCOS-NUM
211300        STRING WS-NUM-TXT-SALIDA       DELIMITED BY SPACE
211400               ', skills: ('           DELIMITED BY SIZE
211500               INTO WS-LINEA-SALIDA
211600               WITH POINTER WS-PUNTERO
211700        END-STRING
211800
211900        MOVE FR-SKILL-T (IDX-FR)      TO WS-CONTADOR-ED
212000        MOVE WS-CONTADOR-ED           TO WS-NUM-TXT-ED
212100        PERFORM 20950-ACHICO-BLANCOS-NUM
212200        STRING WS-NUM-TXT-SALIDA       DELIMITED BY SPACE
212300               ','                     DELIMITED BY SIZE
212400               INTO WS-LINEA-SALIDA
212500               WITH POINTER WS-PUNTERO
212600        END-STRING
212700
212800        MOVE FR-SKILL-C (IDX-FR)      TO WS-CONTADOR-ED
212900        MOVE WS-CONTADOR-ED           TO WS-NUM-TXT-ED
213000        PERFORM 20950-ACHICO-BLANCOS-NUM
213100        STRING WS-NUM-TXT-SALIDA       DELIMITED BY SPACE
213200               ','                     DELIMITED BY SIZE
213300               INTO WS-LINEA-SALIDA
213400               WITH POINTER WS-PUNTERO
213500        END-STRING
213600
213700        MOVE FR-SKILL-R (IDX-FR)      TO WS-CONTADOR-ED
213800        MOVE WS-CONTADOR-ED           TO WS-NUM-TXT-ED
213900        PERFORM 20950-ACHICO-BLANCOS-NUM
214000        STRING WS-NUM-TXT-SALIDA       DELIMITED BY SPACE
214100               ','                     DELIMITED BY SIZE
214200               INTO WS-LINEA-SALIDA
214300               WITH POINTER WS-PUNTERO
214400        END-STRING
214500
214600        MOVE FR-SKILL-E (IDX-FR)      TO WS-CONTADOR-ED
214700        MOVE WS-CONTADOR-ED           TO WS-NUM-TXT-ED
214800        PERFORM 20950-ACHICO-BLANCOS-NUM
214900        STRING WS-NUM-TXT-SALIDA       DELIMITED BY SPACE
215000               ','                     DELIMITED BY SIZE
215100               INTO WS-LINEA-SALIDA
215200               WITH POINTER WS-PUNTERO
215300        END-STRING
215400
215500        MOVE FR-SKILL-A (IDX-FR)      TO WS-CONTADOR-ED
215600        MOVE WS-CONTADOR-ED           TO WS-NUM-TXT-ED
215700        PERFORM 20950-ACHICO-BLANCOS-NUM
215800        STRING WS-NUM-TXT-SALIDA       DELIMITED BY SPACE
215900               '), available: '        DELIMITED BY SIZE
216000               WS-YESNO                DELIMITED BY SPACE
216100               ', burnout: '           DELIMITED BY SIZE
216200               INTO WS-LINEA-SALIDA
216300               WITH POINTER WS-PUNTERO
216400        END-STRING
216500
216600        IF FR-BURNOUT-SI (IDX-FR)
216700           MOVE 'yes'                 TO WS-YESNO
216800        ELSE
216900           MOVE 'no '                 TO WS-YESNO
217000        END-IF
217100        STRING WS-YESNO                DELIMITED BY SPACE
217200               INTO WS-LINEA-SALIDA
217300               WITH POINTER WS-PUNTERO
217400        END-STRING
217500
217600        PERFORM 20900-WRITE-RESULTADO
217700     END-IF.
217800
217900 FIN-21900.
218000     EXIT.
218100
218200 21910-QUERY-CUSTOMER.
218300*---------------------
218400*    query_customer <custId> - NO TOCA NINGUN DATO, SOLO IMPRIME.
218500*---------------------
218600
218700     MOVE TR-ARG-1                 TO WS-BUSCO-ID.
218800     PERFORM 23901-BUSCO-CUSTOMER.
218900     IF 88-ENCONTRADO-NO
219000        SET 88-COMANDO-ERROR-SI    TO TRUE
219100     ELSE
219200        MOVE CU-TOTAL-SPENT (IDX-CU)  TO WS-IMPORTE-ED
219300        MOVE WS-IMPORTE-ED            TO WS-NUM-TXT-ED
219400        PERFORM 20950-ACHICO-BLANCOS-NUM
219500
219600        MOVE SPACES                   TO WS-LINEA-SALIDA
219700        MOVE 1                        TO WS-PUNTERO
219800        STRING TR-ARG-1               DELIMITED BY SPACE
219900               ': total spent: $'      DELIMITED BY SIZE
220000               WS-NUM-TXT-SALIDA       DELIMITED BY SPACE
220100               ', loyalty tier: '      DELIMITED BY SIZE
220200               CU-LOYALTY-TIER (IDX-CU) DELIMITED BY SPACE
220300               ', blacklisted freelancer count: '
220400                                       DELIMITED BY SIZE
220500               INTO WS-LINEA-SALIDA
220600               WITH POINTER WS-PUNTERO
220700        END-STRING
220800
220900        MOVE CU-BLACKLIST-COUNT (IDX-CU) TO WS-CONTADOR-ED
221000        MOVE WS-CONTADOR-ED           TO WS-NUM-TXT-ED
221100        PERFORM 20950-ACHICO-BLANCOS-NUM
221200        STRING WS-NUM-TXT-SALIDA       DELIMITED BY SPACE
221300               ', total employment count: ' DELIMITED BY SIZE
221400               INTO WS-LINEA-SALIDA
221500               WITH POINTER WS-PUNTERO
221600        END-STRING
221700
221800        MOVE CU-TOTAL-EMPLOYMENTS (IDX-CU) TO WS-CONTADOR-ED
221900        MOVE WS-CONTADOR-ED           TO WS-NUM-TXT-ED
222000        PERFORM 20950-ACHICO-BLANCOS-NUM
222100        STRING WS-NUM-TXT-SALIDA       DELIMITED BY SPACE
222200               INTO WS-LINEA-SALIDA
222300               WITH POINTER WS-PUNTERO
222400        END-STRING
222500
222600        PERFORM 20900-WRITE-RESULTADO
222700     END-IF.
222800
222900 FIN-21910.
223000     EXIT.
223100
223200 22900-UPDATE-SKILL.
223300*-------------------
223400*    update_skill <freelId> <T> <C> <R> <E> <A>
223500*-------------------
223600
223700     MOVE TR-ARG-1                 TO WS-BUSCO-ID.
223800     PERFORM 23900-BUSCO-FREELANCER.
223900     IF 88-ENCONTRADO-NO
224000        SET 88-COMANDO-ERROR-SI    TO TRUE
224100     ELSE
224200        PERFORM 22910-VALIDO-SKILLS
224300        IF 88-COMANDO-ERROR-NO
224400           PERFORM 22920-APLICO-SKILLS
224500           MOVE SPACES           TO WS-LINEA-SALIDA
224600           STRING 'updated skills of ' DELIMITED BY SIZE
224700                  TR-ARG-1        DELIMITED BY SPACE
224800                  ' for '         DELIMITED BY SIZE
224900                  FR-SERVICE (IDX-FR) DELIMITED BY SPACE
225000                  INTO WS-LINEA-SALIDA
225100           END-STRING
225200           PERFORM 20900-WRITE-RESULTADO
225300        END-IF
225400     END-IF.
225500
225600 FIN-22900.
225700     EXIT.
225800
225900 22910-VALIDO-SKILLS.
226000*--------------------
226100*    VALIDA QUE TR-ARG-2..TR-ARG-6 (T,C,R,E,A) SEAN NUMERICOS Y
226200*    ESTEN EN [0,100].
226300*--------------------
226400
226500     SET 88-COMANDO-ERROR-NO       TO TRUE.
226600     PERFORM 22911-VALIDO-UNA-SKILL
226700               VARYING IDX-GEN FROM 2 BY 1 UNTIL IDX-GEN > 6.
226800
226900 FIN-22910.
227000     EXIT.
227100
227200 22911-VALIDO-UNA-SKILL.
227300*----------------------
227400
227500     EVALUATE IDX-GEN
227600         WHEN 2 MOVE TR-ARG-2 TO WS-ARG-TEXTO
227700         WHEN 3 MOVE TR-ARG-3 TO WS-ARG-TEXTO
227800         WHEN 4 MOVE TR-ARG-4 TO WS-ARG-TEXTO
227900         WHEN 5 MOVE TR-ARG-5 TO WS-ARG-TEXTO
228000         WHEN 6 MOVE TR-ARG-6 TO WS-ARG-TEXTO
228100     END-EVALUATE.
228200     PERFORM 23920-CONVIERTO-ARG-NUMERICO.
228300     IF 88-ARG-ES-NUM-NO
228400     OR WS-ARG-VALOR < 0
228500     OR WS-ARG-VALOR > 100
228600        SET 88-COMANDO-ERROR-SI TO TRUE
228700     END-IF.
228800
228900 FIN-22911.
229000     EXIT.
229100
229200 22920-APLICO-SKILLS.
229300*--------------------
229400*    PISA LAS 5 SKILLS DEL FREELANCER IDX-FR CON LOS VALORES YA
229500*    VALIDADOS Y REFRESCA SU COMPOSITE SCORE (Y SU POSICION EN EL
229600*    POOL, SI ESTA DISPONIBLE).
229700*--------------------
229800
229900     MOVE TR-ARG-2                 TO WS-ARG-TEXTO.
230000     PERFORM 23920-CONVIERTO-ARG-NUMERICO.
230100     MOVE WS-ARG-VALOR             TO FR-SKILL-T (IDX-FR).
230200
230300     MOVE TR-ARG-3                 TO WS-ARG-TEXTO.
230400     PERFORM 23920-CONVIERTO-ARG-NUMERICO.
230500     MOVE WS-ARG-VALOR             TO FR-SKILL-C (IDX-FR).
230600
230700     MOVE TR-ARG-4                 TO WS-ARG-TEXTO.
230800     PERFORM 23920-CONVIERTO-ARG-NUMERICO.
230900     MOVE WS-ARG-VALOR             TO FR-SKILL-R (IDX-FR).
231000
231100     MOVE TR-ARG-5                 TO WS-ARG-TEXTO.
231200     PERFORM 23920-CONVIERTO-ARG-NUMERICO.
231300     MOVE WS-ARG-VALOR             TO FR-SKILL-E (IDX-FR).
231400
231500     MOVE TR-ARG-6                 TO WS-ARG-TEXTO.
231600     PERFORM 23920-CONVIERTO-ARG-NUMERICO.
231700     MOVE WS-ARG-VALOR             TO FR-SKILL-A (IDX-FR).
231800
231900     PERFORM 23650-RECALCULO-TOTAL-SKILL.
232000
232100     MOVE IDX-FR                   TO WS-POSICION.
232200     IF FR-AVAILABLE-SI (IDX-FR)
232300        PERFORM 23200-REMUEVO-DE-POOL
232400        PERFORM 23000-CALCULO-COMPOSITE
232500        PERFORM 23100-INSERTO-EN-POOL
232600     ELSE
232700        PERFORM 23000-CALCULO-COMPOSITE
232800     END-IF.
232900
233000 FIN-22920.
233100     EXIT.
233200
233300 22000-SIMULATE-MONTH.
233400*---------------------
233500*    simulate_month - CORTE DE CONTROL MENSUAL, EN EL ORDEN FIJO
233600*    DE REQ-0360/REQ-0347: BURNOUT, RESETEO DE CONTADORES,
233700*    FIDELIDAD Y, POR ULTIMO, LOS CAMBIOS DE SERVICIO ENCOLADOS.
233800*---------------------
233900
234000     PERFORM 22100-EVALUO-BURNOUT.
234100     PERFORM 22200-RESETEO-CONTADORES.
234200     PERFORM 22300-RECALCULO-LOYALTY.
234300     PERFORM 22400-APLICO-CAMBIOS-SERVICIO.
234400
234500     MOVE 'month complete'         TO WS-LINEA-SALIDA.
234600     PERFORM 20900-WRITE-RESULTADO.
234700
234800 FIN-22000.
234900     EXIT.
235000
235100 22100-EVALUO-BURNOUT.
235200*---------------------
235300*    RECORRE TODO EL MAESTRO DE FREELANCERS APLICANDO LA REGLA DE
235400*    BURNOUT: jobsThisMonth >= 5 LO PRENDE, <= 2 LO APAGA (SOBRE
235500*    LOS CONTADORES TODAVIA SIN RESETEAR).  SI CAMBIO, REFRESCA
235600*    EL COMPOSITE SCORE Y, SI ESTA DISPONIBLE, SU POSICION EN
235700*    EL POOL.
235800*---------------------
235900
236000     PERFORM 22101-EVALUO-BURNOUT-UNO
236100               VARYING IDX-FR FROM 1 BY 1
236200               UNTIL IDX-FR > WT-FR-ULTIMO-CARGADO.
236300
236400 FIN-22100.
236500     EXIT.
236600
236700 22101-EVALUO-BURNOUT-UNO.
236800*------------------------
236900
237000     MOVE FR-BURNOUT (IDX-FR)  TO WS-FR-BURNOUT-VIEJO.
237100     IF FR-BURNOUT-NO (IDX-FR)
237200     AND FR-JOBS-THIS-MONTH (IDX-FR) >= 5
237300        SET FR-BURNOUT-SI (IDX-FR) TO TRUE
237400     ELSE
237500        IF FR-BURNOUT-SI (IDX-FR)
237600        AND FR-JOBS-THIS-MONTH (IDX-FR) <= 2
237700           SET FR-BURNOUT-NO (IDX-FR) TO TRUE
237800        END-IF
237900     END-IF.
238000     IF FR-BURNOUT (IDX-FR) NOT = WS-FR-BURNOUT-VIEJO
238100        MOVE IDX-FR            TO WS-POSICION
238200        IF FR-AVAILABLE-SI (IDX-FR)
238300           PERFORM 23200-REMUEVO-DE-POOL
238400           PERFORM 23000-CALCULO-COMPOSITE
238500           PERFORM 23100-INSERTO-EN-POOL
238600        ELSE
238700           PERFORM 23000-CALCULO-COMPOSITE
238800        END-IF
238900     END-IF.
239000
239100 FIN-22101.
239200     EXIT.
239300
239400 22200-RESETEO-CONTADORES.
239500*-------------------------
239600*    VUELVE A CERO jobsThisMonth Y cancellationsThisMonth DE
239700*    TODOS LOS FREELANCERS (DESPUES DE QUE 22100 YA USO LOS
239800*    VALORES VIEJOS).
239900*-------------------------
240000
240100     PERFORM 22201-RESETEO-UN-FREELANCER
240200               VARYING IDX-FR FROM 1 BY 1
240300               UNTIL IDX-FR > WT-FR-ULTIMO-CARGADO.
240400
240500 FIN-22200.
240600     EXIT.
240700
240800 22201-RESETEO-UN-FREELANCER.
240900*---------------------------
241000
241100     MOVE 0                    TO FR-JOBS-THIS-MONTH (IDX-FR).
241200     MOVE 0                    TO FR-CANCELS-THIS-MONTH (IDX-FR).
241300
241400 FIN-22201.
241500     EXIT.
241600
241700 22300-RECALCULO-LOYALTY.
241800*------------------------
241900*    RECALCULA EL TIER DE FIDELIDAD DE TODOS LOS CLIENTES.
242000*------------------------
242100
242200     PERFORM 22301-RECALCULO-UN-CLIENTE
242300               VARYING IDX-CU FROM 1 BY 1
242400               UNTIL IDX-CU > WT-CU-ULTIMO-CARGADO.
242500
242600 FIN-22300.
242700     EXIT.
242800
242900 22301-RECALCULO-UN-CLIENTE.
243000*------------------------
243100
243200     PERFORM 23800-DETERMINO-TIER.
243300
243400 FIN-22301.
243500     EXIT.
243600
243700 22400-APLICO-CAMBIOS-SERVICIO.
243800*------------------------------
243900*    APLICA TODOS LOS CAMBIOS DE SERVICIO ENCOLADOS EN WT-SC-
244000*    TABLA Y VACIA LA COLA AL TERMINAR.
244100*------------------------------
244200
244300     PERFORM 22401-APLICO-UN-CAMBIO
244400               VARYING IDX-SC FROM 1 BY 1
244500               UNTIL IDX-SC > WS-SC-ULTIMO-CARGADO.
244600
244700     MOVE 0                        TO WS-SC-ULTIMO-CARGADO.
244800
244900 FIN-22400.
245000     EXIT.
245100
245200 22401-APLICO-UN-CAMBIO.
245300*-----------------------
245400
245500     MOVE SC-FREELANCER-ID (IDX-SC) TO WS-BUSCO-ID.
245600     PERFORM 23900-BUSCO-FREELANCER.
245700     IF 88-ENCONTRADO-SI
245800        MOVE IDX-FR            TO WS-POSICION
245900        IF FR-AVAILABLE-SI (IDX-FR)
246000           PERFORM 23200-REMUEVO-DE-POOL
246100        END-IF
246200        MOVE SC-NEW-SERVICE (IDX-SC) TO FR-SERVICE (IDX-FR)
246300        MOVE SC-NEW-PRICE (IDX-SC)   TO FR-PRICE (IDX-FR)
246400        PERFORM 23000-CALCULO-COMPOSITE
246500        IF FR-AVAILABLE-SI (IDX-FR)
246600           PERFORM 23100-INSERTO-EN-POOL
246700        END-IF
246800     END-IF.
246900
247000 FIN-22401.
247100     EXIT.
247200
247300 30000-FINALIZO.
247400*--------------
247500
247600     PERFORM 30100-TOTALES-CONTROL.
247700
247800     PERFORM 31000-CIERRO-ARCHIVOS.
247900
248000 FIN-30000.
248100     EXIT.
248200
248300 30100-TOTALES-CONTROL.
248400*---------------------
248500
248600     MOVE WS-LEIDOS-TRANLOG         TO WS-CONTADOR-ED.
248700
248800     DISPLAY ' '.
248900     DISPLAY '****************************************'.
249000     DISPLAY 'TOTALES DE CONTROL PGM: GIGMATCH        '.
249100     DISPLAY '****************************************'.
249200     DISPLAY '*                                      *'.
249300     DISPLAY '* CANT. REG. LEIDOS TRANLOG         : '
249400                                         WS-CONTADOR-ED.
249500
249600     MOVE WS-GRABADOS-RESULTADO      TO WS-CONTADOR-ED.
249700     DISPLAY '* CANT. REG. GRABADOS RESULTADO     : '
249800                                         WS-CONTADOR-ED.
249900
250000     MOVE WS-CANT-ERRORES            TO WS-CONTADOR-ED.
250100     DISPLAY '* CANT. COMANDOS RECHAZADOS         : '
250200                                         WS-CONTADOR-ED.
250300
250400     MOVE WT-FR-ULTIMO-CARGADO       TO WS-CONTADOR-ED.
250500     DISPLAY '* CANT. FREELANCERS EN MAESTRO      : '
250600                                         WS-CONTADOR-ED.
250700
250800     MOVE WT-CU-ULTIMO-CARGADO       TO WS-CONTADOR-ED.
250900     DISPLAY '* CANT. CLIENTES EN MAESTRO         : '
251000                                         WS-CONTADOR-ED.
251100     DISPLAY '*                                      *'.
251200     DISPLAY '****************************************'.
251300     DISPLAY ' '.
251400
251500 FIN-30100.
251600     EXIT.
251700
251800 31000-CIERRO-ARCHIVOS.
251900*---------------------
252000
252100     MOVE '31000-CIERRO-ARCHIVOS'    TO WS-PARRAFO.
252200
252300     IF 88-OPEN-TRANLOG-SI
252400        SET 88-OPEN-TRANLOG-NO       TO TRUE
252500        CLOSE TRANLOG
252600        EVALUATE TRUE
252700            WHEN 88-FS-TRANLOG-OK
252800                 CONTINUE
252900            WHEN 88-FS-TRANLOG-EOF
253000                 CONTINUE
253100            WHEN OTHER
253200                 MOVE WS-PARRAFO      TO WCANCELA-PARRAFO
253300                 MOVE 'TRANLOG '      TO WCANCELA-RECURSO
253400                 MOVE 'CLOSE'         TO WCANCELA-OPERACION
253500                 MOVE FS-TRANLOG      TO WCANCELA-CODRET
253600                 MOVE 'CIERRA TRANLOG' TO WCANCELA-MENSAJE
253700                 PERFORM 99999-CANCELO
253800        END-EVALUATE
253900     END-IF.
254000
254100     IF 88-OPEN-RESULTADO-SI
254200        SET 88-OPEN-RESULTADO-NO     TO TRUE
254300        CLOSE RESULTADO
254400        EVALUATE TRUE
254500            WHEN 88-FS-RESULTADO-OK
254600                 CONTINUE
254700            WHEN OTHER
254800                 MOVE WS-PARRAFO      TO WCANCELA-PARRAFO
254900                 MOVE 'RESULTADO'     TO WCANCELA-RECURSO
255000                 MOVE 'CLOSE'         TO WCANCELA-OPERACION
255100                 MOVE FS-RESULTADO    TO WCANCELA-CODRET
255200                 MOVE 'CIERRA RESULTADO' TO WCANCELA-MENSAJE
255300                 PERFORM 99999-CANCELO
255400        END-EVALUATE
255500     END-IF.
255600
255700 FIN-31000.
255800     EXIT.
255900
256000 99999-CANCELO.
256100
256200     PERFORM 31000-CIERRO-ARCHIVOS.
256300
256400     CALL 'CANCELA' USING WCANCELA.
256500
256600     STOP RUN.
256700
256800 FIN-99999.
256900     EXIT.
