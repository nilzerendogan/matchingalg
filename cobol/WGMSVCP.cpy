000100*----------------------------------------------------------------
000200*    TABLA DE PERFILES DE SERVICIO (SERVICE-PROFILE-TABLE)
000300*    10 FILAS FIJAS, UNA POR TIPO DE SERVICIO, CADA UNA CON LOS
000400*    5 PESOS DE HABILIDAD (T,C,R,E,A) QUE SUMAN 100 Y QUE SE
000500*    USAN AL CALCULAR EL COMPOSITE SCORE DEL FREELANCER CONTRA
000600*    EL SERVICIO PEDIDO.  SE ARMA IGUAL QUE WS-MES-TABLA-R DE
000700*    PROGRAMA01 - FILAS DE FILLER CON VALUE, REDEFINIDAS POR UNA
000800*    OCCURS PARA PODER HACER SEARCH ALL SOBRE EL NOMBRE.
000900*----------------------------------------------------------------
001000 01  WS-SP-TABLA-R.
001100     03 FILLER PIC X(32) VALUE 'CLEANING       01010020025025020'.
001200     03 FILLER PIC X(32) VALUE 'DATA_ENTRY     02010030030015015'.
001300     03 FILLER PIC X(32) VALUE 'ELECTRICAL     03010010010020050'.
001400     03 FILLER PIC X(32) VALUE 'GRAPHIC_DESIGN 04010040015015020'.
001500     03 FILLER PIC X(32) VALUE 'PAINT          05015015010015045'.
001600     03 FILLER PIC X(32) VALUE 'PHOTOGRAPHY    06015030020015020'.
001700     03 FILLER PIC X(32) VALUE 'PLUMBING       07010010010020050'.
001800     03 FILLER PIC X(32) VALUE 'TUTORING       08010040015015020'.
001900     03 FILLER PIC X(32) VALUE 'WEB_DEV        09015015020035015'.
002000     03 FILLER PIC X(32) VALUE 'WRITING        10010050015015010'.
002100
002200 01  WS-SP-TABLA REDEFINES WS-SP-TABLA-R.
002300     03 WS-SP-FILA OCCURS 10 TIMES
002400                   ASCENDING KEY IS SP-SERVICE
002500                   INDEXED BY IDX-SP.
002600         05 SP-SERVICE           PIC X(15).
002700         05 SP-RANK              PIC 9(02).
002800         05 SP-WEIGHT-T          PIC 9(03).
002900         05 SP-WEIGHT-C          PIC 9(03).
003000         05 SP-WEIGHT-R          PIC 9(03).
003100         05 SP-WEIGHT-E          PIC 9(03).
003200         05 SP-WEIGHT-A          PIC 9(03).
