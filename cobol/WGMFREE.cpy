000100*----------------------------------------------------------------
000200*    LAYOUT DEL MAESTRO DE FREELANCERS (FR-REG)
000300*    ESTE COPY SE INCLUYE DOS VECES EN GIGMATCH: UNA VEZ SUELTO,
000400*    COMO AREA DE TRABAJO PARA ALTA/CONSULTA (FR-REG), Y OTRA
000500*    VEZ DENTRO DE LA OCURRENCIA DE LA TABLA WT-FR-TABLA
000600*    (RENOMBRADO FR-TAB-ROW POR REPLACING), TAL COMO SE HIZO EN
000700*    WCLIENTE/REG-ANT EN EL SISTEMA DE CLIENTES.
000800*----------------------------------------------------------------
000900 01  FR-REG.
001000     03 FR-ID                     PIC X(10).
001100     03 FR-SERVICE                PIC X(15).
001200     03 FR-PRICE                  PIC 9(07).
001300     03 FR-SKILL-T                PIC 9(03).
001400     03 FR-SKILL-C                PIC 9(03).
001500     03 FR-SKILL-R                PIC 9(03).
001600     03 FR-SKILL-E                PIC 9(03).
001700     03 FR-SKILL-A                PIC 9(03).
001800     03 FR-TOTAL-SKILL            PIC 9(03).
001900     03 FR-COMPLETED-JOBS         PIC 9(05).
002000     03 FR-CANCELLED-JOBS         PIC 9(05).
002100     03 FR-AVG-RATING             PIC 9(01)V9(04).
002200     03 FR-AVAILABLE              PIC X(01).
002300         88 FR-AVAILABLE-SI                 VALUE 'Y'.
002400         88 FR-AVAILABLE-NO                 VALUE 'N'.
002500     03 FR-BURNOUT                PIC X(01).
002600         88 FR-BURNOUT-SI                   VALUE 'Y'.
002700         88 FR-BURNOUT-NO                   VALUE 'N'.
002800     03 FR-PLATFORM-BANNED        PIC X(01).
002900         88 FR-BANNED-SI                    VALUE 'Y'.
003000         88 FR-BANNED-NO                    VALUE 'N'.
003100     03 FR-CURRENT-CUSTOMER       PIC X(10).
003200     03 FR-JOBS-THIS-MONTH        PIC 9(03).
003300     03 FR-CANCELS-THIS-MONTH     PIC 9(03).
003400     03 FR-LAST-COMPOSITE-SCORE   PIC S9(07).
003500     03 FILLER                    PIC X(09).
