000100*----------------------------------------------------------------
000200*    POOLS DE CANDIDATOS POR SERVICIO (10 SERVICIOS FIJOS, IGUAL
000300*    ORDEN QUE WS-SP-TABLA).  CADA POOL TIENE HASTA 500 FREE-
000400*    LANCERS DISPONIBLES PARA ESE SERVICIO, ORDENADOS POR
000500*    COMPOSITE SCORE DESCENDENTE (Y POR ID ASCENDENTE A IGUALDAD
000600*    DE SCORE), PARA QUE request_job TOME SIEMPRE EL PRIMERO.
000700*    SE MANTIENE CON EL MISMO MECANISMO INCORPORO/ORDENO DE LA
000800*    WT-VXV-TABLA DE TSTVTA01 (SIN SEARCH ALL - EL ORDEN NO ES
000900*    POR CLAVE UNICA SINO POR SCORE, ASI QUE LA BUSQUEDA DE UN
001000*    FREELANCER DENTRO DEL POOL ES SIEMPRE SECUENCIAL).
001100*----------------------------------------------------------------
001200 01  WT-PL-CONTROL.
001300     03 WT-PL-CANT-SERVICIOS      PIC 9(02) COMP VALUE 10.
001400     03 WT-PL-MAX-ENTRADAS        PIC 9(03) COMP VALUE 500.
001500     03 WT-PL-HUBO-CAMBIO         PIC X(01) VALUE 'N'.
001600         88 PL-HUBO-CAMBIO-SI              VALUE 'Y'.
001700         88 PL-HUBO-CAMBIO-NO               VALUE 'N'.
001800     03 WT-PL-VECTOR-TEMP.
001900         05 PL-TEMP-FREELANCER-ID PIC X(10).
002000         05 PL-TEMP-COMPOSITE     PIC S9(07).
002100     03 FILLER                    PIC X(05).
002200
002300 01  WT-PL-TABLA.
002400     03 WT-PL-SERVICIO OCCURS 10 TIMES
002500                        INDEXED BY IDX-PL-SERV.
002600         05 PL-SERVICE            PIC X(15).
002700         05 PL-ULTIMO-CARGADO     PIC 9(03) COMP VALUE ZERO.
002800         05 PL-ENTRADA OCCURS 500 TIMES
002900                       INDEXED BY IDX-PL-ENT.
003000             07 PL-FREELANCER-ID  PIC X(10).
003100             07 PL-COMPOSITE      PIC S9(07).
003200             07 FILLER            PIC X(05).
