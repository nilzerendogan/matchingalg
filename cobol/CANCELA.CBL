000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID. CANCELA.
000400 AUTHOR. RAUL FIGUEROA.
000500 INSTALLATION. DEPTO. DE SISTEMAS - GIGMATCH PRO.
000600 DATE-WRITTEN. 15/03/1991.
000700 DATE-COMPILED.
000800 SECURITY. USO INTERNO - SOLO PERSONAL AUTORIZADO.
000900*-----------------------------------------------------------
001000* RUTINA GENERAL DE CANCELACION DEL BATCH DE GIGMATCH PRO.
001100* LA LLAMA GIGMATCH (Y CUALQUIER OTRO PROGRAMA DEL SISTEMA QUE
001200* LA NECESITE) CUANDO SE PRODUCE UN ERROR FATAL DE E/S SOBRE
001300* ALGUNO DE SUS ARCHIVOS (TRANLOG O RESULTADO) - NUNCA SE LA
001400* LLAMA POR UN RECHAZO DE REGLA DE NEGOCIO, ESOS NO SON FATALES.
001500*
001600* TRADUCE EL FILE-STATUS RECIBIDO EN WCANCELA-CODRET A UN
001700* MENSAJE LEGIBLE, MUESTRA UN REPORTE CON TODOS LOS DATOS DEL
001800* ERROR Y DEVUELVE EL CONTROL AL PROGRAMA LLAMANTE, QUE YA
001900* DEBE HABER CERRADO SUS ARCHIVOS ANTES DE LLAMAR A ESTA RUTINA.
002000*-----------------------------------------------------------
002100* HISTORIA DE CAMBIOS
002200*-----------------------------------------------------------
002300*DATE-WRITTEN   15/03/1991  R.FIGUEROA   ALTA DE LA RUTINA     CAN0010
002400*               22/03/1991  R.FIGUEROA   REQ-0091 AGREGA REP.  CAN0020
002500*                                        DE DATOS DEL ERROR    CAN0030
002600*               19/04/1991  M.ACOSTA     REQ-0137 MENSAJES P/  CAN0040
002700*                                        POOL/CUSTOMER/FREEL.  CAN0050
002800*               09/11/1998  R.FIGUEROA   REQ-0470 Y2K - SIN    CAN0060
002900*                                        IMPACTO, SOLO REVIS.  CAN0070
003000*               14/02/2003  C.VERA       REQ-0560 ESTANDARIZA  CAN0080
003100*                                        TEXTO DE MENSAJES     CAN0090
003200*-----------------------------------------------------------
003300
003400 ENVIRONMENT DIVISION.
003500*--------------------
003600
003700 CONFIGURATION SECTION.
003800*---------------------
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 DATA DIVISION.
004300*--------------
004400
004500 WORKING-STORAGE SECTION.
004600*-----------------------
004700 77  WS-CN-1                          PIC 9         COMP VALUE 1.
004800 77  WS-CN-0                          PIC 9         COMP VALUE 0.
004900 77  WS-CICLO                         PIC X(01)     VALUE SPACE.
005000     88 88-CICLO-INICIAL                            VALUE SPACE.
005100     88 88-CICLO-CONTINUACION                       VALUE '1'.
005200
005300 01  WS-MENSAJE-AREA.
005400     03 WS-MSG                        PIC X(30)     VALUE SPACES.
005500     03 FILLER                        PIC X(10)     VALUE SPACES.
005600
005700 01  WS-MSG-PALABRAS REDEFINES WS-MENSAJE-AREA.
005800     03 WS-MSG-PALABRA OCCURS 4 TIMES PIC X(10).
005900
006000*-------------------------------------------------------------*
006100 LINKAGE SECTION.
006200*-------------------------------------------------------------*
006300* AREA DE COMUNICACION CON ESTA RUTINA, LA MISMA QUE COPIA
006400* GIGMATCH EN SU WORKING-STORAGE.
006500
006600 COPY WCANCELA.
006700
006800 01  WCANCELA-VISTA-NUM REDEFINES WCANCELA.
006900     03 WCANCELA-PROGRAMA-N           PIC X(20).
007000     03 WCANCELA-PARRAFO-N            PIC X(30).
007100     03 WCANCELA-RECURSO-N            PIC X(09).
007200     03 WCANCELA-OPERACION-N          PIC X(12).
007300     03 WCANCELA-CODRET-NUM           PIC 9(04).
007400     03 WCANCELA-MENSAJE-N            PIC X(60).
007500     03 FILLER                        PIC X(05).
007600
007700 01  WCANCELA-VISTA-TAB REDEFINES WCANCELA.
007800     03 WCANCELA-BYTE OCCURS 140 TIMES PIC X(01).
007900
008000*-------------------------------------------------------------*
008100 PROCEDURE DIVISION USING WCANCELA.
008200*-------------------------------------------------------------*
008300
008400 0000-CUERPO-PRINCIPAL.
008500*---------------------
008600
008700     PERFORM 0100-ARMO-MENSAJE.
008800
008900     PERFORM 0200-MUESTRO-REPORTE.
009000
009100     GOBACK.
009200
009300 FIN-0000.
009400     EXIT.
009500
009600 0100-ARMO-MENSAJE.
009700*-----------------
009800* TRADUCE EL FILE-STATUS (WCANCELA-CODRET, POSICIONES 1-2) A UN
009900* TEXTO LEGIBLE PARA EL OPERADOR QUE REVISE EL LISTADO DEL JOB.
010000
010100     EVALUATE WCANCELA-CODRET (1:2)
010200         WHEN '00' MOVE 'EXITO'                  TO WS-MSG
010300         WHEN '02' MOVE 'EXITO CON DUPLICADO'    TO WS-MSG
010400         WHEN '04' MOVE 'EXITO REGISTRO INCOMP.' TO WS-MSG
010500         WHEN '05' MOVE 'EXITO ARCHIVO OPCIONAL' TO WS-MSG
010600         WHEN '07' MOVE 'EXITO SIN UNIDAD'       TO WS-MSG
010700         WHEN '10' MOVE 'FIN DE ARCHIVO'         TO WS-MSG
010800         WHEN '14' MOVE 'CLAVE FUERA DE RANGO'   TO WS-MSG
010900         WHEN '21' MOVE 'CLAVE INVALIDA'         TO WS-MSG
011000         WHEN '22' MOVE 'CLAVE YA EXISTE'        TO WS-MSG
011100         WHEN '23' MOVE 'CLAVE NO EXISTE'        TO WS-MSG
011200         WHEN '30' MOVE 'ERROR PERMANENTE'       TO WS-MSG
011300         WHEN '31' MOVE 'NOMBRE DE ARCHIVO INC.' TO WS-MSG
011400         WHEN '34' MOVE 'VIOLACION DE LIMITE'    TO WS-MSG
011500         WHEN '35' MOVE 'ARCHIVO NO ENCONTRADO'  TO WS-MSG
011600         WHEN '37' MOVE 'PERMISO DENEGADO'       TO WS-MSG
011700         WHEN '38' MOVE 'CERRADO CON LOCK'       TO WS-MSG
011800         WHEN '39' MOVE 'ATRIBUTO EN CONFLICTO'  TO WS-MSG
011900         WHEN '41' MOVE 'ARCHIVO YA ABIERTO'     TO WS-MSG
012000         WHEN '42' MOVE 'ARCHIVO NO ABIERTO'     TO WS-MSG
012100         WHEN '43' MOVE 'LECTURA NO REALIZADA'   TO WS-MSG
012200         WHEN '44' MOVE 'DESBORDE DE REGISTRO'   TO WS-MSG
012300         WHEN '46' MOVE 'ERROR DE LECTURA'       TO WS-MSG
012400         WHEN '47' MOVE 'ENTRADA DENEGADA'       TO WS-MSG
012500         WHEN '48' MOVE 'SALIDA DENEGADA'        TO WS-MSG
012600         WHEN '49' MOVE 'E/S DENEGADA'           TO WS-MSG
012700         WHEN '51' MOVE 'REGISTRO BLOQUEADO'     TO WS-MSG
012800         WHEN '52' MOVE 'FIN DE PAGINA'          TO WS-MSG
012900         WHEN '57' MOVE 'ERROR DE LINAGE'        TO WS-MSG
013000         WHEN '61' MOVE 'FALLA DE COMPARTICION'  TO WS-MSG
013100         WHEN '91' MOVE 'ARCHIVO NO DISPONIBLE'  TO WS-MSG
013200         WHEN OTHER
013300              MOVE 'FILE STATUS DESCONOCIDO'     TO WS-MSG
013400     END-EVALUATE.
013500
013600 FIN-0100.
013700     EXIT.
013800
013900 0200-MUESTRO-REPORTE.
014000*---------------------
014100
014200     DISPLAY ' '.
014300     DISPLAY '************************************************'.
014400     DISPLAY '*****  GIGMATCH PRO - RUTINA DE CANCELACION  *****'.
014500     DISPLAY '************************************************'.
014600     DISPLAY '*                                                '.
014700     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.
014800     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.
014900     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.
015000     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.
015100     DISPLAY '* FILE STATUS  : ' WCANCELA-CODRET.
015200     DISPLAY '* DESCRIPCION  : ' WS-MSG.
015300     DISPLAY '* MENSAJE ORIG.: ' WCANCELA-MENSAJE.
015400     DISPLAY '*                                                '.
015500     DISPLAY '************************************************'.
015600     DISPLAY '*****       SE CANCELA EL PROCESO BATCH      *****'.
015700     DISPLAY '************************************************'.
015800     DISPLAY ' '.
015900
016000 FIN-0200.
016100     EXIT.
