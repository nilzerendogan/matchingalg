000100*----------------------------------------------------------------
000200*    COLA DE CAMBIOS DE SERVICIO PENDIENTES (SERVICE-CHANGE-
000300*    QUEUE-ENTRY).  CADA PEDIDO change_service QUEDA ENCOLADO
000400*    AQUI Y SE APLICA RECIEN AL CORRER simulate_month, NUNCA
000500*    DE INMEDIATO (ASI LO PIDE LA REGLA DE NEGOCIO).
000600*    SE COPIA DOS VECES EN GIGMATCH, IGUAL QUE FR-REG/FR-TAB-ROW.
000700*----------------------------------------------------------------
000800 01  SC-REG.
000900     03 SC-FREELANCER-ID          PIC X(10).
001000     03 SC-NEW-SERVICE            PIC X(15).
001100     03 SC-NEW-PRICE              PIC 9(07).
001200     03 FILLER                    PIC X(05).
001300
001400 01  WS-SC-CONTROL.
001500     03 WS-SC-MAX-OCCURS          PIC 9(03) COMP VALUE 500.
001600     03 WS-SC-ULTIMO-CARGADO      PIC 9(03) COMP VALUE ZERO.
001700     03 FILLER                    PIC X(05).
